000100******************************************************************
000200*                                                                *
000300*   SIMCR2000  --  MIVIVIENDA / TECHO PROPIO LOAN SIMULATION     *
000400*   CALCULATION JOB.  READS ONE SIM1100-REC PER RUN REQUEST,     *
000500*   BUILDS THE FULL AMORTIZATION SCHEDULE (FRENCH METHOD), THEN  *
000600*   THE TIR/TCEA/VAN SUMMARY, AND WRITES THE DETAIL + SUMMARY    *
000700*   OUTPUT FILES.  MODELED ON SETMB2000'S OWN MAIN-LINE SHAPE.   *
000800*                                                                *
000900*----------------------------------------------------------------
001000*  CHANGE LOG                                                    *
001100*----------------------------------------------------------------
001200*  03/14/91  RVS  ORIGINAL CALC JOB FOR THE MIVIVIENDA PROGRAM.  *
001300*  09/02/91  RVS  ADDED OPPORTUNITY COST / TIR / VAN WORK FOR    *
001400*                 INVESTMENT ANALYSIS, REQ TK-0120.              *
001500*  01/22/92  LMT  ADDED GRACE PERIOD HANDLING, REQ TK-0114.      *
001600*  06/30/93  LMT  ADDED DESGRAVAMEN + PROPERTY INSURANCE CHARGES *
001700*                 TO THE PERIOD DETAIL, REQ TK-0188.             *
001800*  11/11/94  JKP  TECHO PROPIO PROGRAM-TYPE SUPPORT, REQ TK-0266.*
001900*  02/08/96  JKP  NEWTON-RAPHSON TIR SOLVER REWRITTEN TO USE     *
002000*                 THE SAME ITERATE-AND-CONVERGE STYLE AS THE     *
002100*                 FRACTIONAL-POWER ROUTINE BELOW, REQ TK-0310.   *
002200*  07/19/98  DAH  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS IN THIS    *
002300*                 PROGRAM, REVIEWED AND SIGNED OFF, REQ TK-1900. *
002400*  04/05/01  DAH  SWITCHED CLIENT/PROPERTY ID MOVES TO USE THE   *
002500*                 NEW SIM1100-CLIENT-ID-X REDEFINES, TK-2217.    *
002600*  10/14/03  DAH  CHANGED DELIVERY FEE TO A WORKING-STORAGE      *
002700*                 CONSTANT INSTEAD OF A LITERAL IN THE CALC      *
002800*                 PARAGRAPH, REQ TK-2490.                        *
002900*  02/11/05  MQR  AUDIT FOUND BEGINNING-BALANCE ON TOTAL-GRACE    *
003000*                 PERIODS WAS BEING REPORTED POST-CAPITALIZATION,*
003100*                 SAME AS ENDING-BALANCE.  NOW CAPTURED AHEAD OF *
003200*                 THE GRACE/NORMAL BRANCH, REQ TK-2714.          *
003300*  02/11/05  MQR  FIXED CALCULATE-MONTHLY-EFF-RATE-SIMPLE - TE    *
003400*                 BRANCH WAS MISSING, ROUTINE ALWAYS FELL THROUGH*
003500*                 TO THE TN FORMULA.  WIRED IT UP AS THE TEST-RUN*
003600*                 RECONCILIATION CHECK, REQ TK-2812.             *
003700*----------------------------------------------------------------
003800 IDENTIFICATION DIVISION.
003900 PROGRAM-ID.    SIMCR2000.
004000 AUTHOR.        R. SANDOVAL.
004100 INSTALLATION.  CONSUMER LENDING SYSTEMS.
004200 DATE-WRITTEN.  03/14/91.
004300 DATE-COMPILED.
004400 SECURITY.      THIS PROGRAM AND ITS LISTINGS ARE THE PROPERTY OF
004500                CONSUMER LENDING SYSTEMS. PROGRAM OUTPUT IS LOAN
004600                SIMULATION DATA AND MUST BE HANDLED UNDER DEPT.
004700                DATA SECURITY STANDARD DS-4.
004800******************************************************************
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER.   IBM-4341.
005200 OBJECT-COMPUTER.   IBM-4341.
005300*   RATE-TYPE-CLASS IS A ONE-CHARACTER CLASS TEST, NOT A FULL
005400*   VALIDATION - IT ONLY CATCHES A RATE TYPE THAT DOES NOT EVEN
005500*   START WITH 'T'.  VALIDATE-RATE-TYPES BELOW STILL HAS TO CHECK
005600*   FOR THE EXACT LITERALS 'TE' AND 'TN'.
005700 SPECIAL-NAMES.     C01 IS TOP-OF-FORM
005800                    CLASS RATE-TYPE-CLASS IS 'T' THRU 'T'
005900                    UPSI-0 ON STATUS IS SIMCR-TEST-RUN
006000                    UPSI-0 OFF STATUS IS SIMCR-PROD-RUN
006100                    CONSOLE IS CRT.
006200*   SIMCR-TEST-RUN/SIMCR-PROD-RUN - OPERATIONS FLIPS UPSI-0 ON FOR
006300*   A QA RUN SO VALIDATE-SIMPLE-RATE-RECON'S CROSS-CHECK DISPLAYS
006400*   FIRE; LEFT OFF FOR EVERY PRODUCTION RUN SO THE EXTRA CONSOLE
006500*   TRAFFIC DOES NOT SLOW DOWN THE NIGHTLY BATCH.
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800*   ALL THREE FILES ARE LINE SEQUENTIAL - SIMULATION-INPUT IS
006900*   BUILT BY THE ON-LINE SIMULATOR SCREENS, AND BOTH OUTPUT FILES
007000*   FEED DOWNSTREAM PRINT/DOWNLOAD STEPS THAT EXPECT TEXT LINES,
007100*   NOT A BLOCKED DATASET.
007200     SELECT SIMULATION-INPUT      ASSIGN TO SIMIN
007300         ORGANIZATION IS LINE SEQUENTIAL
007400         FILE STATUS IS WS-SIMIN-STATUS.
007500     SELECT AMORTIZATION-OUT      ASSIGN TO AMZOUT
007600         ORGANIZATION IS LINE SEQUENTIAL
007700         FILE STATUS IS WS-AMZOUT-STATUS.
007800     SELECT SIMULATION-RESULT-OUT ASSIGN TO SIMRSLT
007900         ORGANIZATION IS LINE SEQUENTIAL
008000         FILE STATUS IS WS-SIMRSLT-STATUS.
008100******************************************************************
008200 DATA DIVISION.
008300 FILE SECTION.
008400*   SIMULATION-INPUT - ONE SIM1100-REC PER MIVIVIENDA/TECHO PROPIO
008500*   LOAN SCENARIO TO BE SIMULATED.  LAYOUT COPIED FROM THE SAME
008600*   SIM1100 COPYBOOK THE ON-LINE SIMULATOR SCREENS BUILD, SO THIS JOB
008700*   AND THE SCREENS NEVER DRIFT APART ON FIELD WIDTHS.
008800 FD  SIMULATION-INPUT
008900     RECORD CONTAINS 233 CHARACTERS
009000     LABEL RECORDS ARE STANDARD
009100     DATA RECORD IS SIM1100-REC.
009200     copy '/users/devel/simcr1100.cbl'.
009300*   AMORTIZATION-OUT - ONE AMZ-REC PER PERIOD OF EVERY SIMULATION ON
009400*   THE RUN, REQ R4.  FED TO THE PRINT/DOWNLOAD STEP THAT PRODUCES THE
009500*   BORROWER-FACING SCHEDULE.
009600 FD  AMORTIZATION-OUT
009700     RECORD CONTAINS 113 CHARACTERS
009800     DATA RECORD IS AMZ-REC.
009900     copy '/users/devel/amzlps.dd.cbl'.
010000*   SIMULATION-RESULT-OUT - ONE SIMRES-REC PER SIMULATION, CARRYING
010100*   THE TIR/TCEA/VAN SUMMARY FIGURES, REQ R5/R6.
010200 FD  SIMULATION-RESULT-OUT
010300     RECORD CONTAINS 97 CHARACTERS
010400     DATA RECORD IS SIMRES-REC.
010500     copy '/users/devel/simres.dd.cbl'.
010600******************************************************************
010700 WORKING-STORAGE SECTION.
010800*   STANDARD TWO-BYTE FILE-STATUS FIELDS - 88-LEVELS COVER ONLY THE
010900*   CONDITIONS THIS PROGRAM ACTS ON (OK, AND EOF FOR THE INPUT SIDE);
011000*   ANY OTHER STATUS VALUE DROPS THROUGH TO THE NOT-OK FATAL PATHS.
011100 01  WS-FILE-STATUS-FIELDS.
011200     05  WS-SIMIN-STATUS            PIC XX.
011300         88  WS-SIMIN-OK            VALUE '00'.
011400         88  WS-SIMIN-EOF           VALUE '10'.
011500     05  WS-AMZOUT-STATUS           PIC XX.
011600         88  WS-AMZOUT-OK           VALUE '00'.
011700     05  WS-SIMRSLT-STATUS          PIC XX.
011800         88  WS-SIMRSLT-OK          VALUE '00'.
011900     05  FILLER                     PIC X(04).
012000*   RUN-WIDE COUNTERS AND SWITCHES - ONE SIMULATION AT A TIME, SO
012100*   THESE RESET THEMSELVES NATURALLY AT THE TOP OF EACH
012200*   001-CALCULATE-SIMULATION PASS EXCEPT WHERE NOTED.
012300 77  WS-EOF-SW                      PIC 9(1)   COMP VALUE 0.
012400     88  WS-EOF                     VALUE 1.
012500 77  WS-REC-CTR                     PIC S9(7)  COMP-3 VALUE 0.
012600 77  WS-TERM-MONTHS                 PIC S9(5)  COMP VALUE 0.
012700 77  WS-PERIOD                      PIC S9(5)  COMP VALUE 0.
012800 77  WS-GRACE-MONTHS                PIC S9(5)  COMP VALUE 0.
012900 77  WS-CAPTURE-PERIOD              PIC S9(5)  COMP VALUE 0.
013000*   SET ONCE PER PERIOD BY BUILD-PERIOD-DETAIL, READ BY THE THREE
013100*   BUILD-PERIOD-xxx BRANCHES AND BY BUILD-PERIOD-NORMAL'S FINAL-
013200*   PERIOD PRINCIPAL PLUG.
013300*   TWO SINGLE-CHARACTER SWITCHES RESET AT THE TOP OF EVERY PERIOD BY
013400*   BUILD-PERIOD-DETAIL - NEITHER ONE CARRIES OVER FROM ONE PERIOD TO
013500*   THE NEXT.
013600 01  WS-PERIOD-SWITCHES.
013700     05  WS-PERIOD-GRACE-SW         PIC X      VALUE 'N'.
013800         88  WS-PERIOD-IN-GRACE     VALUE 'Y'.
013900     05  WS-FINAL-PERIOD-SW         PIC X      VALUE 'N'.
014000         88  WS-IS-FINAL-PERIOD     VALUE 'Y'.
014100     05  FILLER                     PIC X(04).
014200******************************************************************
014300*   RATE-CONVERSION WORK AREA - CONVERT-TO-TEM PARAMETER BLOCK
014400*   (SERVES BOTH THE INTEREST-RATE AND THE OPPORTUNITY-COST
014500*   CONVERSIONS - THE SAME WAY BUILD-CNP-MBILL-RECORD REUSED ONE
014600*   WORK AREA FOR SEVERAL SERVICER LAYOUTS.)
014700******************************************************************
014800 01  WS-TEM-PARM-FIELDS.
014900     05  WS-TEM-RATE                PIC S9(5)V9(6) COMP-3.
015000     05  WS-TEM-TYPE                PIC X(2).
015100     05  WS-TEM-PERIOD              PIC X(13).
015200     05  WS-TEM-CAPITALIZATION      PIC X(13).
015300     05  WS-TEM-RESULT              PIC S9(3)V9(10) COMP-3.
015400     05  WS-TEM-I                   PIC S9(3)V9(10) COMP-3.
015500     05  WS-TEM-J                   PIC S9(3)V9(10) COMP-3.
015600     05  WS-TEM-DAYS-IN-PERIOD      PIC S9(3)  COMP.
015700     05  WS-TEM-CAP-PER-YEAR        PIC S9(3)  COMP.
015800     05  WS-TEM-N-NUMERATOR         PIC S9(5)  COMP.
015900     05  WS-TEM-N-DENOMINATOR       PIC S9(5)  COMP.
016000     05  WS-LOOKUP-PERIOD           PIC X(13).
016100     05  FILLER                     PIC X(04).
016200*   THE TWO MONTHLY-EFFECTIVE RATES EVERY OTHER CALCULATION IN THIS
016300*   PROGRAM IS BUILT ON TOP OF - WS-TEM DRIVES THE AMORTIZATION
016400*   SCHEDULE ITSELF, WS-COK-TEM DRIVES THE VAN DISCOUNTING.
016500 01  WS-EFFECTIVE-RATES.
016600     05  WS-TEM                     PIC S9(3)V9(10) COMP-3.
016700     05  WS-COK-TEM                 PIC S9(3)V9(10) COMP-3.
016800     05  FILLER                     PIC X(04).
016900******************************************************************
017000*   CALCULATE-MONTHLY-EFF-RATE-SIMPLE WORK AREA - REQ R1.  THIS
017100*   IS THE SIMPLE-CASE ROUTINE FROM THE RATE LIBRARY (NO PERIOD-
017200*   TO-ANNUAL CONVERSION STEP, UNLIKE CONVERT-TO-TEM BELOW).
017300*   SIMCR2000'S OWN SCHEDULE MATH ALWAYS GOES THROUGH THE GENERAL
017400*   CONVERT-TO-TEM LOGIC, BUT UNDER THE TEST-RUN UPSI SWITCH THIS
017500*   ROUTINE IS RE-RUN AGAINST THE SAME INPUT RATES AS A QA
017600*   RECONCILIATION CHECK (SEE VALIDATE-SIMPLE-RATE-RECON BELOW).
017700******************************************************************
017800*   PARAMETER BLOCK FOR THE QA-ONLY SIMPLE-CASE ROUTINE - KEPT
017900*   SEPARATE FROM WS-TEM-PARM-FIELDS SO THE TWO CONVERSIONS NEVER
018000*   ACCIDENTALLY SHARE A WORK FIELD MID-CALCULATION.
018100 01  WS-SIMPLE-RATE-FIELDS.
018200     05  WS-SIMPLE-RATE             PIC S9(5)V9(6) COMP-3.
018300     05  WS-SIMPLE-RATE-TYPE        PIC X(2).
018400     05  WS-SIMPLE-PERIOD           PIC X(13).
018500     05  WS-SIMPLE-CAP-PER-YEAR     PIC S9(3)  COMP.
018600     05  WS-SIMPLE-I                PIC S9(3)V9(10) COMP-3.
018700     05  WS-SIMPLE-RESULT           PIC S9(3)V9(10) COMP-3.
018800     05  FILLER                     PIC X(04).
018900******************************************************************
019000*   GENERIC FRACTIONAL-POWER / NTH-ROOT WORK AREA.  THE SHOP HAS
019100*   NO BUILT-IN POWER FUNCTION, SO RATIONAL EXPONENTS ARE DONE AS
019200*   AN INTEGER POWER FOLLOWED BY A NEWTON-RAPHSON ROOT - THE SAME
019300*   ITERATE-UNTIL-IT-SETTLES METHOD USED BELOW FOR THE TIR.
019400******************************************************************
019500*   WS-POW-IDX IS THE LOOP COUNTER FOR CALCULATE-INTEGER-POWER-STEP -
019600*   A SEPARATE FIELD FROM WS-POW-EXPONENT SO THE ORIGINAL EXPONENT
019700*   SURVIVES THE LOOP FOR ANY CALLER THAT NEEDS IT AFTERWARD.
019800 01  WS-POWER-FIELDS.
019900     05  WS-POW-BASE                PIC S9(5)V9(10) COMP-3.
020000     05  WS-POW-EXPONENT            PIC S9(5)  COMP.
020100     05  WS-POW-IDX                 PIC S9(5)  COMP.
020200     05  WS-POW-RESULT              PIC S9(9)V9(10) COMP-3.
020300     05  FILLER                     PIC X(04).
020400*   NEWTON-RAPHSON WORK AREA FOR CALCULATE-NTH-ROOT, MIRRORING THE
020500*   SHAPE OF WS-TIR-FIELDS BELOW (GUESS / NEW-GUESS / DELTA / ITER /
020600*   CONVERGED-SW) - THE SAME ITERATE-AND-CONVERGE PATTERN IS USED IN
020700*   BOTH PLACES, JUST SOLVING FOR A DIFFERENT UNKNOWN.
020800 01  WS-ROOT-FIELDS.
020900     05  WS-ROOT-VALUE              PIC S9(9)V9(10) COMP-3.
021000     05  WS-ROOT-DEGREE             PIC S9(5)  COMP.
021100     05  WS-ROOT-GUESS              PIC S9(9)V9(10) COMP-3.
021200     05  WS-ROOT-NEW-GUESS          PIC S9(9)V9(10) COMP-3.
021300     05  WS-ROOT-DELTA              PIC S9(9)V9(10) COMP-3.
021400     05  WS-ROOT-ITER               PIC S9(3)  COMP VALUE 0.
021500     05  WS-ROOT-TEMP-A             PIC S9(9)V9(10) COMP-3.
021600     05  WS-ROOT-TEMP-B             PIC S9(9)V9(10) COMP-3.
021700     05  WS-ROOT-CONVERGED-SW       PIC X      VALUE 'N'.
021800         88  WS-ROOT-CONVERGED      VALUE 'Y'.
021900     05  FILLER                     PIC X(04).
022000 77  WS-FRAC-POWER-RESULT           PIC S9(9)V9(10) COMP-3.
022100******************************************************************
022200*   FRENCH-METHOD PAYMENT AND PER-PERIOD SCHEDULE FIELDS - R3/R4
022300******************************************************************
022400*   THE SINGLE FLAT PAYMENT FIGURE USED ACROSS EVERY NON-GRACE, NON-
022500*   FINAL PERIOD - COMPUTED ONCE PER SIMULATION, NOT RECOMPUTED EACH
022600*   PERIOD THROUGH THE SCHEDULE LOOP.
022700 01  WS-PAYMENT-FIELDS.
022800     05  WS-MONTHLY-PAYMENT-REF     PIC S9(9)V99 COMP-3.
022900     05  WS-F-FACTOR                PIC S9(9)V9(10) COMP-3.
023000     05  FILLER                     PIC X(04).
023100 01  WS-SCHEDULE-FIELDS.
023200     05  WS-REMAINING-BALANCE       PIC S9(11)V9(6) COMP-3.
023300*    WS-PERIOD-BEGIN-BALANCE HOLDS THE BALANCE AS IT STOOD AT THE
023400*    TOP OF BUILD-PERIOD-DETAIL, BEFORE THE GRACE-TOTAL BRANCH
023500*    CAPITALIZES UNPAID INTEREST BACK INTO WS-REMAINING-BALANCE.
023600*    AMZ-BEGINNING-BALANCE IS REPORTED FROM THIS FIELD, NEVER
023700*    FROM WS-REMAINING-BALANCE, REQ TK-2714.
023800     05  WS-PERIOD-BEGIN-BALANCE    PIC S9(11)V9(6) COMP-3.
023900     05  WS-ENDING-BALANCE          PIC S9(11)V9(6) COMP-3.
024000     05  WS-PERIOD-INTEREST         PIC S9(11)V9(6) COMP-3.
024100     05  WS-PERIOD-PRINCIPAL        PIC S9(11)V9(6) COMP-3.
024200     05  WS-PERIOD-SCHED-PAYMENT    PIC S9(11)V9(6) COMP-3.
024300     05  WS-PERIOD-LIFE-INS         PIC S9(9)V9(6) COMP-3.
024400     05  WS-PERIOD-PROP-INS         PIC S9(9)V9(6) COMP-3.
024500     05  WS-PERIOD-COMMISSIONS      PIC S9(9)V9(6) COMP-3.
024600     05  WS-PERIOD-ADMIN-COSTS      PIC S9(9)V9(6) COMP-3.
024700     05  WS-PERIOD-DELIVERY-COST    PIC S9(5)V9(6) COMP-3.
024800     05  WS-PERIOD-TOTAL-PAYMENT    PIC S9(11)V9(6) COMP-3.
024900     05  WS-PERIOD-CASH-FLOW        PIC S9(11)V9(6) COMP-3.
025000     05  FILLER                     PIC X(04).
025100*   LIFETIME-OF-THE-LOAN ACCUMULATORS, ROLLED INTO THE SIMULATION-
025200*   RESULT SUMMARY RECORD AT THE END OF THE RUN - SEE WRITE-
025300*   SIMULATION-RESULT BELOW.  ZEROED ONCE PER SIMULATION BY
025400*   INITIALIZE-SCHEDULE-TOTALS, NEVER PARTWAY THROUGH A SCHEDULE.
025500 01  WS-CONTROL-TOTAL-FIELDS.
025600     05  WS-CUM-PRINCIPAL           PIC S9(11)V9(6) COMP-3 VALUE 0.
025700     05  WS-CUM-INTEREST            PIC S9(11)V9(6) COMP-3 VALUE 0.
025800     05  WS-TOTAL-INTEREST          PIC S9(11)V9(6) COMP-3 VALUE 0.
025900     05  WS-TOTAL-CAPITAL-AMORT     PIC S9(11)V9(6) COMP-3 VALUE 0.
026000     05  WS-TOTAL-DESGRAVAMEN       PIC S9(9)V9(6) COMP-3 VALUE 0.
026100     05  WS-TOTAL-RISK-INSURANCE    PIC S9(9)V9(6) COMP-3 VALUE 0.
026200     05  WS-TOTAL-COMMISSIONS       PIC S9(9)V9(6) COMP-3 VALUE 0.
026300     05  WS-TOTAL-ADMIN-EXPENSES    PIC S9(9)V9(6) COMP-3 VALUE 0.
026400     05  WS-MONTHLY-PAYMENT-CAP     PIC S9(11)V9(6) COMP-3 VALUE 0.
026500     05  FILLER                     PIC X(04).
026600 77  WS-DELIVERY-FEE-PHYSICAL       PIC S9(3)V99 COMP-3 VALUE 10.00.
026700******************************************************************
026800*   CASH-FLOW TABLE - PERIOD 0 (THE DISBURSEMENT) THRU PERIOD
026900*   360 (30 YR MAX TERM).  TABLE SUBSCRIPT = PERIOD NUMBER + 1.
027000******************************************************************
027100 01  WS-CASH-FLOW-TABLE.
027200     05  WS-CASH-FLOW-ENTRY         PIC S9(11)V9(6) COMP-3
027300                                    OCCURS 361 TIMES
027400                                    INDEXED BY WS-CF-IDX.
027500     05  FILLER                     PIC X(04).
027600******************************************************************
027700*   TIR (NEWTON-RAPHSON) AND VAN WORK AREA - R5/R6
027800******************************************************************
027900*   NEWTON-RAPHSON WORK AREA FOR THE TIR SOLVE, PLUS THE TCEA RESULT
028000*   DERIVED FROM IT.  WS-NPV-PRIME-ABS HOLDS THE ABSOLUTE VALUE OF THE
028100*   DERIVATIVE SO THE CONVERGENCE TEST IN CALCULATE-TIR-STEP DOES NOT
028200*   HAVE TO REPEAT THE SIGN-FLIP LOGIC INLINE.
028300 01  WS-TIR-FIELDS.
028400     05  WS-NEWTON-GUESS            PIC S9(3)V9(10) COMP-3.
028500     05  WS-NEWTON-NEW-GUESS        PIC S9(3)V9(10) COMP-3.
028600     05  WS-NEWTON-DELTA            PIC S9(3)V9(10) COMP-3.
028700     05  WS-NEWTON-ITER             PIC S9(3)  COMP VALUE 0.
028800     05  WS-NEWTON-CONVERGED-SW     PIC X      VALUE 'N'.
028900         88  WS-NEWTON-CONVERGED    VALUE 'Y'.
029000     05  WS-NPV-VALUE               PIC S9(13)V9(6) COMP-3.
029100     05  WS-NPV-PRIME-VALUE         PIC S9(13)V9(6) COMP-3.
029200     05  WS-NPV-PRIME-ABS           PIC S9(13)V9(6) COMP-3.
029300     05  WS-DISCOUNT-FACTOR         PIC S9(9)V9(10) COMP-3.
029400     05  WS-DISCOUNT-IDX            PIC S9(5)  COMP.
029500     05  WS-TIR-RESULT              PIC S9(3)V9(4) COMP-3.
029600     05  WS-TCEA-RESULT             PIC S9(3)V99 COMP-3.
029700     05  FILLER                     PIC X(04).
029800*   RUNNING NPV ACCUMULATOR FOR THE VAN CALCULATION - SEPARATE FROM
029900*   WS-NPV-VALUE ABOVE BECAUSE VAN DISCOUNTS AT THE OPPORTUNITY-COST
030000*   RATE WHILE WS-NPV-VALUE DISCOUNTS AT THE NEWTON GUESS RATE; THE
030100*   TWO MUST NEVER SHARE A FIELD.
030200 01  WS-VAN-FIELDS.
030300     05  WS-VAN-ACCUM               PIC S9(13)V9(6) COMP-3.
030400     05  WS-VAN-RESULT              PIC S9(11)V99 COMP-3.
030500     05  FILLER                     PIC X(04).
030600*   CONVERGENCE TOLERANCE AND ITERATION CAPS SHARED BY BOTH THE NTH-
030700*   ROOT SOLVER AND THE TIR SOLVER - ONE PLACE TO TUNE EITHER IF THE
030800*   SHOP EVER DECIDES THE CALCULATIONS NEED TIGHTER PRECISION OR A
030900*   HIGHER ITERATION CEILING.
031000 01  WS-NUMERIC-CONSTANTS.
031100     05  WS-TOLERANCE               PIC S9V9(10) COMP-3
031200                                    VALUE 0.0000001.
031300     05  WS-MAX-NEWTON-ITER         PIC S9(3)  COMP VALUE 100.
031400     05  WS-MAX-ROOT-ITER           PIC S9(3)  COMP VALUE 80.
031500     05  FILLER                     PIC X(04).
031600******************************************************************
031700 PROCEDURE DIVISION.
031800******************************************************************
031900*   A010-MAIN-LINE - OPEN ALL THREE FILES, BAIL OUT ON A BAD OPEN
032000*   OF THE INPUT (AN OUTPUT OPEN FAILURE SHOWS UP AT ITS FIRST
032100*   WRITE INSTEAD), THEN DRIVE THE READ/CALCULATE LOOP UNTIL EOF.
032200******************************************************************
032300 A010-MAIN-LINE.
032400*    CLEAR SCREEN BEFORE THE BANNER - SAME CONSOLE HYGIENE HABIT
032500*    AS THE OTHER ON-LINE/BATCH HYBRID JOBS IN THIS SHOP.
032600     DISPLAY SPACES                          UPON CRT.
032700     DISPLAY 'SIMCR2000 - LOAN SIMULATION RUN STARTING' UPON CRT.
032800*    ALL THREE FILES ARE OPENED TOGETHER UP FRONT - THIS JOB
032900*    NEVER PROCESSES A VARIABLE NUMBER OF INPUT FILES OR OPENS
033000*    OUTPUT CONDITIONALLY, UNLIKE SOME OF THE OLDER SERVICER JOBS.
033100     OPEN INPUT  SIMULATION-INPUT.
033200     OPEN OUTPUT AMORTIZATION-OUT.
033300     OPEN OUTPUT SIMULATION-RESULT-OUT.
033400*    ONLY THE INPUT OPEN IS CHECKED HERE - AN OUTPUT OPEN FAILURE
033500*    (E.G. A FULL PACK) SURFACES LATER AT THE FIRST WRITE, WHERE
033600*    WRITE-AMORTIZATION-ENTRY AND WRITE-SIMULATION-RESULT EACH
033700*    CHECK THEIR OWN FILE STATUS AND BAIL OUT THE SAME WAY.
033800     IF NOT WS-SIMIN-OK
033900         DISPLAY 'FATAL - SIMULATION-INPUT OPEN, STATUS = '
034000             WS-SIMIN-STATUS          UPON CRT
034100         GO TO END-RTN.
034200*    PRIME THE LOOP WITH ONE RECORD BEFORE THE PERFORM ... UNTIL
034300*    TEST RUNS, THEN DRIVE ONE FULL SIMULATION PER RECORD UNTIL
034400*    READ-SIMULATION-INPUT SETS WS-EOF-SW AT END OF FILE.
034500     PERFORM READ-SIMULATION-INPUT.
034600     PERFORM 001-CALCULATE-SIMULATION THRU 001-CALCULATE-SIMULATION-EXIT
034700         UNTIL WS-EOF.
034800     GO TO END-RTN.
034900*    ONE SIM1100-REC AHEAD OF EACH CALCULATION - WS-EOF-SW STOPS
035000*    THE PERFORM ... UNTIL UP IN A010-MAIN-LINE.  001-CALCULATE-
035100*    SIMULATION ALSO PERFORMS THIS PARAGRAPH AGAIN AT ITS OWN TAIL,
035200*    SO BY THE TIME THE LOOP TEST RUNS WS-EOF-SW ALREADY REFLECTS
035300*    WHETHER ANOTHER SIMULATION IS WAITING.
035400 READ-SIMULATION-INPUT.
035500     READ SIMULATION-INPUT
035600         AT END MOVE 1 TO WS-EOF-SW.
035700     IF NOT WS-EOF
035800         ADD 1 TO WS-REC-CTR.
035900*    COMMON END-OF-RUN PATH FOR BOTH THE NORMAL EOF EXIT AND EVERY
036000*    FATAL GO TO ABOVE - NO RETURN IS EVER NEEDED OUT OF HERE.
036100*   COMMON END-OF-RUN PATH FOR BOTH THE NORMAL EOF EXIT AND EVERY
036200*   FATAL GO TO ABOVE - NO RETURN IS EVER NEEDED OUT OF HERE.  THE
036300*   RECORD COUNT DISPLAYED HERE IS THE SAME WS-REC-CTR OPERATIONS
036400*   CHECKS AGAINST THE INPUT FILE'S OWN RECORD COUNT FROM THE JCL
036500*   STEP THAT BUILT IT, TO CONFIRM NOTHING WAS DROPPED.
036600 END-RTN.
036700     DISPLAY 'SIMCR2000 - TOTAL SIMULATIONS PROCESSED '
036800         WS-REC-CTR                  UPON CRT.
036900     CLOSE SIMULATION-INPUT.
037000     CLOSE AMORTIZATION-OUT.
037100     CLOSE SIMULATION-RESULT-OUT.
037200     STOP RUN.
037300******************************************************************
037400*   001-CALCULATE-SIMULATION - ONE SIM1100-REC IN, ONE FULL
037500*   AMORTIZATION SCHEDULE + ONE SIMULATION-RESULT OUT.
037600******************************************************************
037700*   THIS IS THE ONE PARAGRAPH THAT KNOWS THE FULL ORDER OF OPERATIONS
037800*   FOR A SINGLE SIMULATION - RATE VALIDATION AND CONVERSION FIRST (SO
037900*   A BAD RATE TYPE ABENDS BEFORE ANY SCHEDULE MATH RUNS), THEN THE
038000*   PAYMENT REFERENCE, THEN THE FULL SCHEDULE, THEN THE THREE
038100*   INVESTMENT-ANALYSIS FIGURES (TIR/TCEA/VAN), THEN THE SUMMARY
038200*   RECORD.  EVERY DOWNSTREAM PARAGRAPH DEPENDS ON SOMETHING COMPUTED
038300*   BY AN EARLIER ONE IN THIS LIST, SO THE ORDER IS NOT ARBITRARY.
038400 001-CALCULATE-SIMULATION.
038500*   VALIDATE-RATE-TYPES FIRST - NO SENSE CONVERTING OR CALCULATING
038600*   AGAINST A RATE TYPE THAT IS NOT TE OR TN.
038700     PERFORM VALIDATE-RATE-TYPES.
038800     PERFORM CONVERT-INTEREST-RATE-TO-TEM.
038900     PERFORM CONVERT-OPPORTUNITY-COST-TO-TEM.
039000     PERFORM VALIDATE-SIMPLE-RATE-RECON.
039100     COMPUTE WS-TERM-MONTHS = SIM1100-TERM-YEARS * 12.
039200     MOVE SIM1100-GRACE-PERIOD-MONTHS TO WS-GRACE-MONTHS.
039300     PERFORM CALCULATE-MONTHLY-PAYMENT-REF.
039400     PERFORM INITIALIZE-SCHEDULE-TOTALS.
039500     PERFORM GENERATE-AMORTIZATION-SCHEDULE.
039600     PERFORM CALCULATE-TIR-NEWTON.
039700     PERFORM CALCULATE-TCEA.
039800     PERFORM CALCULATE-VAN.
039900     PERFORM WRITE-SIMULATION-RESULT.
040000     PERFORM READ-SIMULATION-INPUT.
040100 001-CALCULATE-SIMULATION-EXIT.
040200     EXIT.
040300******************************************************************
040400*   VALIDATE-RATE-TYPES - TYPE MUST BE TE OR TN, OTHERWISE THE
040500*   RUN IS ABENDED THE SAME WAY CHECK-CLIENT STOPS THE RUN ON AN
040600*   UNKNOWN CLIENT NUMBER.
040700******************************************************************
040800*   THE SINGLE-CHARACTER CLASS TEST CATCHES GARBAGE IN THE FIRST BYTE
040900*   (E.G. A BLANK OR NUMERIC FIELD) WITH A DIFFERENT MESSAGE THAN A
041000*   RECOGNIZABLE BUT UNSUPPORTED TYPE LIKE 'TX' - BOTH ARE FATAL, BUT
041100*   OPERATIONS WANTED THE TWO CASES TOLD APART ON THE CONSOLE.
041200 VALIDATE-RATE-TYPES.
041300*   SIM1100-SIMULATION-ID IS DISPLAYED ON EVERY FATAL MESSAGE IN THIS
041400*   PARAGRAPH SO OPERATIONS CAN TRACE A REJECTED RUN BACK TO THE
041500*   SPECIFIC SIMULATION REQUEST THAT CAUSED IT.
041600     IF SIM1100-INTEREST-RATE-TYPE(1:1) IS NOT RATE-TYPE-CLASS
041700         DISPLAY 'FATAL - INTEREST-RATE-TYPE DOES NOT START WITH T, '
041800             'SIMULATION ' SIM1100-SIMULATION-ID   UPON CRT
041900         GO TO END-RTN.
042000     IF SIM1100-INTEREST-RATE-TYPE NOT = 'TE' AND NOT = 'TN'
042100         DISPLAY 'FATAL - BAD INTEREST-RATE-TYPE, SIMULATION '
042200             SIM1100-SIMULATION-ID   UPON CRT
042300         GO TO END-RTN.
042400     IF SIM1100-OPPORT-COST-TYPE NOT = 'TE' AND NOT = 'TN'
042500         DISPLAY 'FATAL - BAD OPPORTUNITY-COST-TYPE, SIMULATION '
042600             SIM1100-SIMULATION-ID   UPON CRT
042700         GO TO END-RTN.
042800******************************************************************
042900*   CONVERT-INTEREST-RATE-TO-TEM / CONVERT-OPPORTUNITY-COST-TO-TEM
043000*   LOAD THE CONVERT-TO-TEM PARAMETER BLOCK AND CALL THE GENERAL
043100*   RATE CONVERSION BELOW (REQ R2).
043200******************************************************************
043300*   CONVERT-INTEREST-RATE-TO-TEM LOADS THE TEM PARAMETER BLOCK FROM
043400*   THE SIM1100 INTEREST-RATE GROUP AND FALLS STRAIGHT THROUGH TO THE
043500*   GENERAL CONVERT-TO-TEM ROUTINE BELOW - THE OPPORTUNITY-COST SIDE
043600*   IS THE SAME FOUR MOVES AGAINST A DIFFERENT SIM1100 GROUP, REQ R1.
043700 CONVERT-INTEREST-RATE-TO-TEM.
043800     MOVE SIM1100-INTEREST-RATE         TO WS-TEM-RATE.
043900     MOVE SIM1100-INTEREST-RATE-TYPE    TO WS-TEM-TYPE.
044000     MOVE SIM1100-INTEREST-RATE-PERIOD  TO WS-TEM-PERIOD.
044100     MOVE SIM1100-INTEREST-RATE-CAPITAL TO WS-TEM-CAPITALIZATION.
044200     PERFORM CONVERT-TO-TEM.
044300     MOVE WS-TEM-RESULT TO WS-TEM.
044400*   OPPORTUNITY-COST SIDE OF THE SAME CONVERSION - FEEDS WS-COK-TEM,
044500*   WHICH CALCULATE-VAN USES AS ITS DISCOUNT RATE, REQ R6.
044600 CONVERT-OPPORTUNITY-COST-TO-TEM.
044700     MOVE SIM1100-OPPORT-COST-RATE      TO WS-TEM-RATE.
044800     MOVE SIM1100-OPPORT-COST-TYPE      TO WS-TEM-TYPE.
044900     MOVE SIM1100-OPPORT-COST-PERIOD    TO WS-TEM-PERIOD.
045000     MOVE SIM1100-OPPORT-COST-CAPITAL   TO WS-TEM-CAPITALIZATION.
045100     PERFORM CONVERT-TO-TEM.
045200     MOVE WS-TEM-RESULT TO WS-COK-TEM.
045300******************************************************************
045400*   VALIDATE-SIMPLE-RATE-RECON - QA RECONCILIATION ONLY, RUNS
045500*   UNDER THE TEST-RUN UPSI SWITCH.  RE-DERIVES BOTH TEM AND
045600*   COK-TEM THROUGH THE OLD SIMPLE-CASE FORMULA (REQ R1) AND
045700*   LOGS THEM NEXT TO THE GENERAL CONVERT-TO-TEM RESULTS SO
045800*   OPERATIONS CAN SPOT A DRIFT BETWEEN THE TWO RATE ROUTINES
045900*   BEFORE A PROD RUN, REQ TK-2812.
046000******************************************************************
046100*   GATED ON SIMCR-TEST-RUN RATHER THAN ALWAYS RUNNING - THE EXTRA
046200*   CALCULATE-MONTHLY-EFF-RATE-SIMPLE CALLS AND DISPLAY STATEMENTS
046300*   WOULD OTHERWISE SLOW DOWN A LARGE PRODUCTION BATCH FOR NO BENEFIT
046400*   ONCE THE RECONCILIATION HAS BEEN SIGNED OFF.
046500 VALIDATE-SIMPLE-RATE-RECON.
046600     IF SIMCR-TEST-RUN
046700         MOVE SIM1100-INTEREST-RATE         TO WS-SIMPLE-RATE
046800         MOVE SIM1100-INTEREST-RATE-TYPE    TO WS-SIMPLE-RATE-TYPE
046900         MOVE SIM1100-INTEREST-RATE-CAPITAL TO WS-SIMPLE-PERIOD
047000         PERFORM CALCULATE-MONTHLY-EFF-RATE-SIMPLE
047100         DISPLAY 'TEST - SIMPLE TEM  = ' WS-SIMPLE-RESULT
047200             '  CONVERT-TO-TEM TEM  = ' WS-TEM         UPON CRT
047300         MOVE SIM1100-OPPORT-COST-RATE      TO WS-SIMPLE-RATE
047400         MOVE SIM1100-OPPORT-COST-TYPE      TO WS-SIMPLE-RATE-TYPE
047500         MOVE SIM1100-OPPORT-COST-CAPITAL   TO WS-SIMPLE-PERIOD
047600         PERFORM CALCULATE-MONTHLY-EFF-RATE-SIMPLE
047700         DISPLAY 'TEST - SIMPLE COK  = ' WS-SIMPLE-RESULT
047800             '  CONVERT-TO-TEM COK  = ' WS-COK-TEM      UPON CRT.
047900******************************************************************
048000*   CONVERT-TO-TEM - GENERAL TE/TN TO MONTHLY-EFFECTIVE-RATE
048100*   CONVERSION (REQ R2).  PARAMETERS ARE WS-TEM-RATE/TYPE/PERIOD/
048200*   CAPITALIZATION, RESULT COMES BACK IN WS-TEM-RESULT.
048300******************************************************************
048400*   WS-TEM-I IS THE RAW PERIOD RATE (RATE DIVIDED BY 100).  THE
048500*   PERIOD'S DAY COUNT COMES OUT OF THE SAME DAYS-IN-PERIOD TABLE USED
048600*   FOR TE AND TN ALIKE - ONLY THE SHAPE OF THE CONVERSION FORMULA
048700*   DIFFERS BETWEEN THE TWO BRANCHES BELOW, REQ R2.
048800 CONVERT-TO-TEM.
048900     COMPUTE WS-TEM-I = WS-TEM-RATE / 100.
049000     MOVE WS-TEM-PERIOD TO WS-LOOKUP-PERIOD.
049100     PERFORM LOOKUP-DAYS-IN-PERIOD.
049200     IF WS-TEM-TYPE = 'TE'
049300         PERFORM CONVERT-TO-TEM-EFFECTIVE
049400     ELSE
049500         PERFORM CONVERT-TO-TEM-NOMINAL.
049600*   TE (EFFECTIVE) CONVERSION - THE RATE IS ALREADY AN EFFECTIVE RATE
049700*   OVER ITS OWN PERIOD, SO IT IS RE-EXPRESSED OVER A 30-DAY MONTH BY
049800*   A STRAIGHT FRACTIONAL-POWER STEP.  NO CAPITALIZATION LOOKUP IS
049900*   NEEDED HERE - THAT ONLY APPLIES TO THE NOMINAL (TN) BRANCH BELOW.
050000 CONVERT-TO-TEM-EFFECTIVE.
050100*   30/WS-TEM-DAYS-IN-PERIOD IS THE FRACTIONAL EXPONENT THAT RE-BASES
050200*   THE PERIOD RATE ONTO A 30-DAY MONTH - E.G. A QUARTERLY (90-DAY)
050300*   RATE IS RAISED TO THE 30/90 = 1/3 POWER.
050400     COMPUTE WS-POW-BASE = 1 + WS-TEM-I.
050500     MOVE 30                    TO WS-TEM-N-NUMERATOR.
050600     MOVE WS-TEM-DAYS-IN-PERIOD TO WS-TEM-N-DENOMINATOR.
050700     PERFORM COMPUTE-FRACTIONAL-POWER.
050800     COMPUTE WS-TEM-RESULT = WS-FRAC-POWER-RESULT - 1.
050900*   TN (NOMINAL) CONVERSION - THE RATE IS ANNUALIZED FIRST (THE
051000*   WS-TEM-J COMPUTE), THEN RE-COMPOUNDED AT THE CAPITALIZATION
051100*   FREQUENCY LOOKED UP BELOW (DEFAULT TO THE RATE'S OWN PERIOD WHEN
051200*   SIM1100 CARRIES NO EXPLICIT CAPITALIZATION PERIOD), REQ R2.
051300 CONVERT-TO-TEM-NOMINAL.
051400*   WS-TEM-J IS THE ANNUALIZED NOMINAL RATE; DIVIDING IT BY THE
051500*   CAPITALIZATION FREQUENCY BEFORE RAISING TO THE CAP-PER-YEAR/12
051600*   POWER IS THE STANDARD NOMINAL-TO-EFFECTIVE COMPOUNDING FORMULA.
051700     COMPUTE WS-TEM-J = WS-TEM-I * (360 / WS-TEM-DAYS-IN-PERIOD).
051800     PERFORM SET-CAPITALIZATION-LOOKUP-PERIOD.
051900     PERFORM LOOKUP-CAPITALIZATIONS-PER-YEAR.
052000     COMPUTE WS-POW-BASE = 1 + (WS-TEM-J / WS-TEM-CAP-PER-YEAR).
052100     MOVE WS-TEM-CAP-PER-YEAR   TO WS-TEM-N-NUMERATOR.
052200     MOVE 12                    TO WS-TEM-N-DENOMINATOR.
052300     PERFORM COMPUTE-FRACTIONAL-POWER.
052400     COMPUTE WS-TEM-RESULT = WS-FRAC-POWER-RESULT - 1.
052500*   MOST LOANS CAPITALIZE ON THE SAME PERIOD THE RATE IS QUOTED IN, SO
052600*   AN UNPOPULATED CAPITALIZATION FIELD IS NOT TREATED AS AN ERROR -
052700*   IT JUST DEFAULTS TO THE RATE PERIOD.
052800 SET-CAPITALIZATION-LOOKUP-PERIOD.
052900     IF WS-TEM-CAPITALIZATION = SPACES
053000         MOVE WS-TEM-PERIOD         TO WS-LOOKUP-PERIOD
053100     ELSE
053200         MOVE WS-TEM-CAPITALIZATION TO WS-LOOKUP-PERIOD.
053300******************************************************************
053400*   LOOKUP-DAYS-IN-PERIOD - REQ R2 DAYS-IN-PERIOD TABLE.
053500*   SAME CASCADING-IF SHAPE AS THE PMT-PERIOD TABLE IN SETMB2000.
053600******************************************************************
053700*   A PERIOD NAME THAT MATCHES NONE OF THE KNOWN VALUES FALLS THROUGH
053800*   TO THE 30-DAY MONTHLY DEFAULT RATHER THAN ABENDING THE RUN - ANY
053900*   SIM1100-REC WITH A BAD PERIOD LITERAL WAS ALREADY CAUGHT UPSTREAM
054000*   BY WHATEVER BUILT THE INPUT FILE, SO THIS TABLE IS DEFENSIVE ONLY.
054100 LOOKUP-DAYS-IN-PERIOD.
054200     IF WS-LOOKUP-PERIOD = 'daily'
054300         MOVE 1   TO WS-TEM-DAYS-IN-PERIOD
054400     ELSE
054500     IF WS-LOOKUP-PERIOD = 'seminal' OR WS-LOOKUP-PERIOD = 'bi-weekly'
054600         MOVE 15  TO WS-TEM-DAYS-IN-PERIOD
054700     ELSE
054800     IF WS-LOOKUP-PERIOD = 'monthly'
054900         MOVE 30  TO WS-TEM-DAYS-IN-PERIOD
055000     ELSE
055100     IF WS-LOOKUP-PERIOD = 'bi-monthly'
055200         MOVE 60  TO WS-TEM-DAYS-IN-PERIOD
055300     ELSE
055400     IF WS-LOOKUP-PERIOD = 'quarterly'
055500         MOVE 90  TO WS-TEM-DAYS-IN-PERIOD
055600     ELSE
055700     IF WS-LOOKUP-PERIOD = 'semi-annually'
055800         MOVE 180 TO WS-TEM-DAYS-IN-PERIOD
055900     ELSE
056000     IF WS-LOOKUP-PERIOD = 'annual'
056100         MOVE 360 TO WS-TEM-DAYS-IN-PERIOD
056200     ELSE
056300         MOVE 30  TO WS-TEM-DAYS-IN-PERIOD.
056400******************************************************************
056500*   LOOKUP-CAPITALIZATIONS-PER-YEAR - REQ R1/R2 CAPITALIZATIONS-
056600*   PER-YEAR TABLE.
056700******************************************************************
056800*   SAME CASCADING-IF SHAPE AND THE SAME DEFAULT-TO-MONTHLY FALLBACK
056900*   AS LOOKUP-DAYS-IN-PERIOD ABOVE - KEPT AS A SEPARATE TABLE RATHER
057000*   THAN COMBINING THE TWO BECAUSE THE CAPITALIZATION LOOKUP KEYS OFF
057100*   WS-LOOKUP-PERIOD WHICH MAY HOLD EITHER THE RATE PERIOD OR THE
057200*   CAPITALIZATION PERIOD DEPENDING ON THE CALLER.
057300 LOOKUP-CAPITALIZATIONS-PER-YEAR.
057400     IF WS-LOOKUP-PERIOD = 'daily'
057500         MOVE 360 TO WS-TEM-CAP-PER-YEAR
057600     ELSE
057700     IF WS-LOOKUP-PERIOD = 'seminal' OR WS-LOOKUP-PERIOD = 'bi-weekly'
057800         MOVE 24  TO WS-TEM-CAP-PER-YEAR
057900     ELSE
058000     IF WS-LOOKUP-PERIOD = 'monthly'
058100         MOVE 12  TO WS-TEM-CAP-PER-YEAR
058200     ELSE
058300     IF WS-LOOKUP-PERIOD = 'bi-monthly'
058400         MOVE 6   TO WS-TEM-CAP-PER-YEAR
058500     ELSE
058600     IF WS-LOOKUP-PERIOD = 'quarterly'
058700         MOVE 4   TO WS-TEM-CAP-PER-YEAR
058800     ELSE
058900     IF WS-LOOKUP-PERIOD = 'semi-annually'
059000         MOVE 2   TO WS-TEM-CAP-PER-YEAR
059100     ELSE
059200     IF WS-LOOKUP-PERIOD = 'annual'
059300         MOVE 1   TO WS-TEM-CAP-PER-YEAR
059400     ELSE
059500         MOVE 12  TO WS-TEM-CAP-PER-YEAR.
059600******************************************************************
059700*   CALCULATE-MONTHLY-EFF-RATE-SIMPLE - REQ R1.  NOT USED BY
059800*   001-CALCULATE-SIMULATION'S OWN SCHEDULE MATH (THAT ALWAYS
059900*   GOES THROUGH THE GENERAL PERIOD-AWARE CONVERT-TO-TEM BELOW),
060000*   BUT PERFORMED UNDER THE TEST-RUN SWITCH BY
060100*   VALIDATE-SIMPLE-RATE-RECON AS A CROSS-CHECK AGAINST WS-TEM /
060200*   WS-COK-TEM.  TE BRANCH IS THE FLAT 30/360 FORMULA; TN BRANCH
060300*   GOES STRAIGHT TO CAPITALIZATIONS-PER-YEAR ON WS-SIMPLE-PERIOD
060400*   WITH NO PERIOD-TO-ANNUAL ANNUALIZATION STEP - THAT IS WHAT
060500*   MAKES IT THE "SIMPLE" CASE.
060600******************************************************************
060700 CALCULATE-MONTHLY-EFF-RATE-SIMPLE.
060800*   TE BRANCH USES A HARD-CODED 30/360 EXPONENT RATHER THAN THE DAYS-
060900*   IN-PERIOD TABLE CONVERT-TO-TEM CONSULTS - THAT FIXED ASSUMPTION IS
061000*   WHAT THE ORIGINAL SIMPLE-CASE ROUTINE ALWAYS DID, AND IS EXACTLY
061100*   WHAT THIS RECONCILIATION CHECK IS SUPPOSED TO CATCH A DRIFT FROM.
061200     COMPUTE WS-SIMPLE-I = WS-SIMPLE-RATE / 100.
061300     IF WS-SIMPLE-RATE-TYPE = 'TE'
061400         COMPUTE WS-POW-BASE = 1 + WS-SIMPLE-I
061500         MOVE 30  TO WS-TEM-N-NUMERATOR
061600         MOVE 360 TO WS-TEM-N-DENOMINATOR
061700         PERFORM COMPUTE-FRACTIONAL-POWER
061800         COMPUTE WS-SIMPLE-RESULT = WS-FRAC-POWER-RESULT - 1
061900     ELSE
062000         MOVE WS-SIMPLE-PERIOD TO WS-LOOKUP-PERIOD
062100         PERFORM LOOKUP-CAPITALIZATIONS-PER-YEAR
062200         MOVE WS-TEM-CAP-PER-YEAR TO WS-SIMPLE-CAP-PER-YEAR
062300         COMPUTE WS-POW-BASE = 1 + (WS-SIMPLE-I / WS-SIMPLE-CAP-PER-YEAR)
062400         MOVE WS-SIMPLE-CAP-PER-YEAR TO WS-TEM-N-NUMERATOR
062500         MOVE 12                     TO WS-TEM-N-DENOMINATOR
062600         PERFORM COMPUTE-FRACTIONAL-POWER
062700         COMPUTE WS-SIMPLE-RESULT = WS-FRAC-POWER-RESULT - 1.
062800******************************************************************
062900*   COMPUTE-FRACTIONAL-POWER - WS-POW-BASE RAISED TO THE RATIONAL
063000*   EXPONENT WS-TEM-N-NUMERATOR OVER WS-TEM-N-DENOMINATOR, RETURNED
063100*   IN WS-FRAC-POWER-RESULT.  INTEGER POWER THEN NTH ROOT.
063200******************************************************************
063300*   THE NUMERATOR/DENOMINATOR PAIR IS NOT ALWAYS IN LOWEST TERMS (E.G.
063400*   30/360) BUT THE INTEGER-POWER-THEN-ROOT METHOD DOES NOT CARE -
063500*   IT ONLY NEEDS THE NUMERATOR AS A WHOLE-NUMBER EXPONENT AND THE
063600*   DENOMINATOR AS THE ROOT DEGREE.
063700 COMPUTE-FRACTIONAL-POWER.
063800     MOVE WS-TEM-N-NUMERATOR    TO WS-POW-EXPONENT.
063900     PERFORM CALCULATE-INTEGER-POWER.
064000     MOVE WS-POW-RESULT         TO WS-ROOT-VALUE.
064100     MOVE WS-TEM-N-DENOMINATOR  TO WS-ROOT-DEGREE.
064200     PERFORM CALCULATE-NTH-ROOT THRU CALCULATE-NTH-ROOT-EXIT.
064300     MOVE WS-ROOT-GUESS         TO WS-FRAC-POWER-RESULT.
064400******************************************************************
064500*   CALCULATE-INTEGER-POWER - WS-POW-BASE ** WS-POW-EXPONENT,
064600*   RESULT IN WS-POW-RESULT.  PLAIN REPEATED-MULTIPLY LOOP - NO
064700*   EXPONENT-BY-SQUARING TRICK, EXPONENTS HERE NEVER RUN LARGE
064800*   ENOUGH (MAX 360, THE TERM TABLE SIZE) TO MAKE IT WORTHWHILE.
064900******************************************************************
065000*   PLAIN REPEATED-MULTIPLY LOOP - NO EXPONENT-BY-SQUARING TRICK,
065100*   EXPONENTS HERE NEVER RUN LARGE ENOUGH (MAX 360, THE TERM TABLE
065200*   SIZE) TO MAKE THE EXTRA COMPLEXITY WORTHWHILE.
065300 CALCULATE-INTEGER-POWER.
065400     MOVE 1 TO WS-POW-RESULT.
065500     PERFORM CALCULATE-INTEGER-POWER-STEP
065600         VARYING WS-POW-IDX FROM 1 BY 1
065700         UNTIL WS-POW-IDX > WS-POW-EXPONENT.
065800*   ONE MULTIPLY PER CALL - SEPARATED OUT SO CALCULATE-INTEGER-POWER
065900*   CAN DRIVE IT WITH A PERFORM ... VARYING RATHER THAN AN INLINE
066000*   PERFORM ... END-PERFORM.
066100 CALCULATE-INTEGER-POWER-STEP.
066200     COMPUTE WS-POW-RESULT = WS-POW-RESULT * WS-POW-BASE.
066300******************************************************************
066400*   CALCULATE-NTH-ROOT - NEWTON-RAPHSON SOLVE FOR Y WHERE
066500*   Y ** WS-ROOT-DEGREE = WS-ROOT-VALUE.  RESULT IN WS-ROOT-GUESS.
066600******************************************************************
066700*   DEGREE-1 ROOT IS JUST THE VALUE ITSELF (NO ITERATION NEEDED) - THE
066800*   GO TO STRAIGHT TO THE EXIT LABEL SKIPS THE NEWTON LOOP ENTIRELY
066900*   FOR THAT CASE, THE SAME SHORT-CIRCUIT PATTERN SETMB2000 USES FOR
067000*   ITS OWN DEGENERATE-CASE CHECKS.
067100 CALCULATE-NTH-ROOT.
067200     MOVE WS-ROOT-VALUE TO WS-ROOT-GUESS.
067300     IF WS-ROOT-DEGREE = 1
067400         GO TO CALCULATE-NTH-ROOT-EXIT.
067500     MOVE 'N' TO WS-ROOT-CONVERGED-SW.
067600     PERFORM CALCULATE-NTH-ROOT-STEP
067700         VARYING WS-ROOT-ITER FROM 1 BY 1
067800         UNTIL WS-ROOT-ITER > WS-MAX-ROOT-ITER
067900            OR WS-ROOT-CONVERGED.
068000*   PERFORM...THRU TARGET FOR CALCULATE-NTH-ROOT - REQUIRED BECAUSE
068100*   THE DEGREE-1 SHORT-CIRCUIT ABOVE IS A GO TO, NOT A FALL-THROUGH.
068200 CALCULATE-NTH-ROOT-EXIT.
068300     EXIT.
068400*   ONE NEWTON ITERATION TOWARD THE NTH ROOT - RAISE THE CURRENT GUESS
068500*   TO THE (DEGREE-1) POWER, USE IT TO STEP THE GUESS, THEN MEASURE
068600*   HOW FAR THE GUESS MOVED.  CONVERGED WHEN THE MOVE IS SMALLER THAN
068700*   WS-TOLERANCE - SAME CONVERGENCE TEST SHAPE AS THE TIR SOLVER BELOW.
068800 CALCULATE-NTH-ROOT-STEP.
068900     MOVE WS-ROOT-GUESS  TO WS-POW-BASE.
069000     COMPUTE WS-POW-EXPONENT = WS-ROOT-DEGREE - 1.
069100     PERFORM CALCULATE-INTEGER-POWER.
069200     MOVE WS-POW-RESULT  TO WS-ROOT-TEMP-A.
069300     COMPUTE WS-ROOT-TEMP-B = WS-ROOT-TEMP-A * WS-ROOT-GUESS.
069400     COMPUTE WS-ROOT-NEW-GUESS =
069500         WS-ROOT-GUESS -
069600         ((WS-ROOT-TEMP-B - WS-ROOT-VALUE) / (WS-ROOT-DEGREE * WS-ROOT-TEMP-A)).
069700     COMPUTE WS-ROOT-DELTA = WS-ROOT-NEW-GUESS - WS-ROOT-GUESS.
069800     IF WS-ROOT-DELTA < 0
069900         COMPUTE WS-ROOT-DELTA = 0 - WS-ROOT-DELTA.
070000     MOVE WS-ROOT-NEW-GUESS TO WS-ROOT-GUESS.
070100     IF WS-ROOT-DELTA < WS-TOLERANCE
070200         MOVE 'Y' TO WS-ROOT-CONVERGED-SW.
070300******************************************************************
070400*   CALCULATE-MONTHLY-PAYMENT-REF - REQ R3.  FRENCH-METHOD FLAT
070500*   INSTALLMENT, REUSED FOR EVERY NON-GRACE / NON-FINAL PERIOD.
070600******************************************************************
070700*   A ZERO EFFECTIVE RATE (WS-TEM = 0) WOULD DIVIDE BY ZERO IN THE
070800*   NORMAL F-FACTOR FORMULA BELOW (F - 1 IN THE DENOMINATOR), SO A
070900*   STRAIGHT-LINE SPLIT OF PRINCIPAL OVER THE TERM IS USED INSTEAD -
071000*   THIS SHOULD NEVER HAPPEN IN PRACTICE BUT IS CHEAP INSURANCE
071100*   AGAINST A ZERO RATE GETTING PAST UPSTREAM LOAN-TYPE SETUP.
071200*   ORDER OF OPERATIONS FROM HERE DOWN: THE FLAT REFERENCE PAYMENT
071300*   FEEDS EVERY NORMAL PERIOD'S INTEREST/PRINCIPAL SPLIT IN BUILD-
071400*   PERIOD-NORMAL, SO IT MUST BE KNOWN BEFORE THE SCHEDULE LOOP
071500*   STARTS - THAT IS WHY THIS PERFORM COMES BEFORE INITIALIZE-
071600*   SCHEDULE-TOTALS AND GENERATE-AMORTIZATION-SCHEDULE BELOW.
071700 CALCULATE-MONTHLY-PAYMENT-REF.
071800     IF WS-TEM = 0
071900         COMPUTE WS-MONTHLY-PAYMENT-REF ROUNDED =
072000             SIM1100-FINANCING-AMOUNT / WS-TERM-MONTHS
072100     ELSE
072200         PERFORM CALCULATE-PAYMENT-FACTOR
072300         COMPUTE WS-MONTHLY-PAYMENT-REF ROUNDED =
072400             SIM1100-FINANCING-AMOUNT * (WS-TEM * WS-F-FACTOR)
072500                 / (WS-F-FACTOR - 1).
072600*    CALCULATE-PAYMENT-FACTOR - THE (1+TEM)**TERM-MONTHS FACTOR
072700*    F USED IN THE FRENCH-METHOD PAYMENT FORMULA.  A WHOLE-NUMBER
072800*    EXPONENT, SO THIS GOES STRAIGHT TO CALCULATE-INTEGER-POWER -
072900*    NO NTH-ROOT STEP NEEDED HERE.
073000*   WS-TERM-MONTHS IS ALWAYS A WHOLE NUMBER OF MONTHS, SO THE (1+TEM)
073100*   TERM-MONTHS FACTOR NEEDS ONLY THE INTEGER-POWER ROUTINE, NEVER THE
073200*   FRACTIONAL-POWER/NTH-ROOT MACHINERY USED FOR RATE CONVERSION.
073300 CALCULATE-PAYMENT-FACTOR.
073400     COMPUTE WS-POW-BASE = 1 + WS-TEM.
073500     MOVE WS-TERM-MONTHS TO WS-POW-EXPONENT.
073600     PERFORM CALCULATE-INTEGER-POWER.
073700     MOVE WS-POW-RESULT  TO WS-F-FACTOR.
073800******************************************************************
073900*   INITIALIZE-SCHEDULE-TOTALS - ZERO THE CONTROL TOTALS AND
074000*   SEED PERIOD-0 OF THE CASH-FLOW TABLE WITH THE DISBURSEMENT.
074100*   WS-CAPTURE-PERIOD PICKS WHICH PERIOD'S TOTAL PAYMENT GETS
074200*   REPORTED AS SIMRES-MONTHLY-PAYMENT - THE FIRST PAYING PERIOD
074300*   AFTER ANY GRACE WINDOW, NOT NECESSARILY PERIOD 1.
074400******************************************************************
074500*   CASH-FLOW-ENTRY SUBSCRIPT 1 IS ALWAYS PERIOD 0, THE DISBURSEMENT -
074600*   EVERY OTHER PERIOD N LIVES AT SUBSCRIPT N+1, WHICH IS WHY
074700*   BUILD-PERIOD-TOTALS BELOW ALWAYS BUMPS WS-CF-IDX UP BY ONE AFTER
074800*   SETTING IT TO WS-PERIOD.
074900 INITIALIZE-SCHEDULE-TOTALS.
075000     MOVE 0 TO WS-CUM-PRINCIPAL       WS-CUM-INTEREST
075100               WS-TOTAL-INTEREST      WS-TOTAL-CAPITAL-AMORT
075200               WS-TOTAL-DESGRAVAMEN   WS-TOTAL-RISK-INSURANCE
075300               WS-TOTAL-COMMISSIONS   WS-TOTAL-ADMIN-EXPENSES
075400               WS-MONTHLY-PAYMENT-CAP.
075500     MOVE SIM1100-FINANCING-AMOUNT TO WS-REMAINING-BALANCE.
075600     SET WS-CF-IDX TO 1.
075700     MOVE SIM1100-FINANCING-AMOUNT TO WS-CASH-FLOW-ENTRY(WS-CF-IDX).
075800     MOVE 1 TO WS-CAPTURE-PERIOD.
075900     IF WS-GRACE-MONTHS > 0
076000         COMPUTE WS-CAPTURE-PERIOD = WS-GRACE-MONTHS + 1.
076100******************************************************************
076200*   GENERATE-AMORTIZATION-SCHEDULE - REQ R4.  ONE PASS, ONE
076300*   AMZ-REC WRITTEN PER PERIOD.
076400******************************************************************
076500*   THE ONLY TOP-LEVEL LOOP IN THE CALCULATION - ONE PASS FROM PERIOD
076600*   1 THROUGH THE FULL TERM, BUILDING AND WRITING ONE AMZ-REC EACH
076700*   TIME THROUGH BUILD-PERIOD-DETAIL.  NOTHING BELOW THIS POINT
076800*   CHANGES WS-TERM-MONTHS OR WS-GRACE-MONTHS ONCE THE LOOP STARTS.
076900 GENERATE-AMORTIZATION-SCHEDULE.
077000     PERFORM BUILD-PERIOD-DETAIL
077100         VARYING WS-PERIOD FROM 1 BY 1
077200         UNTIL WS-PERIOD > WS-TERM-MONTHS.
077300*   ONE PASS THROUGH HERE PER PERIOD.  FIRST DECIDES WHICH OF THE
077400*   THREE GRACE/NORMAL BRANCHES APPLIES (GRACE-TOTAL AND GRACE-PARTIAL
077500*   ONLY APPLY WHILE WS-PERIOD IS STILL INSIDE THE GRACE WINDOW), THEN
077600*   RUNS THE CHARGES AND TOTALS STEPS THAT ARE COMMON TO ALL THREE
077700*   BRANCHES REGARDLESS OF WHICH ONE FIRED.
077800 BUILD-PERIOD-DETAIL.
077900*   WS-PERIOD-BEGIN-BALANCE IS SAVED BEFORE THE GRACE/NORMAL BRANCH
078000*   RUNS SO BUILD-PERIOD-GRACE-TOTAL'S CAPITALIZATION STEP DOES NOT
078100*   CORRUPT WHAT GETS REPORTED AS THE PERIOD'S OPENING BALANCE.
078200     MOVE WS-REMAINING-BALANCE TO WS-PERIOD-BEGIN-BALANCE.
078300     MOVE 'N' TO WS-PERIOD-GRACE-SW.
078400     IF WS-PERIOD NOT > WS-GRACE-MONTHS
078500         MOVE 'Y' TO WS-PERIOD-GRACE-SW.
078600     MOVE 'N' TO WS-FINAL-PERIOD-SW.
078700     IF WS-PERIOD = WS-TERM-MONTHS
078800         MOVE 'Y' TO WS-FINAL-PERIOD-SW.
078900     IF WS-PERIOD-IN-GRACE AND SIM1100-GRACE-TOTAL
079000         PERFORM BUILD-PERIOD-GRACE-TOTAL
079100     ELSE
079200     IF WS-PERIOD-IN-GRACE AND SIM1100-GRACE-PARTIAL
079300         PERFORM BUILD-PERIOD-GRACE-PARTIAL
079400     ELSE
079500         PERFORM BUILD-PERIOD-NORMAL.
079600     PERFORM BUILD-PERIOD-ANCILLARY-CHARGES.
079700     PERFORM BUILD-PERIOD-TOTALS.
079800     PERFORM ACCUMULATE-CONTROL-TOTALS.
079900     PERFORM WRITE-AMORTIZATION-ENTRY.
080000     MOVE WS-ENDING-BALANCE TO WS-REMAINING-BALANCE.
080100******************************************************************
080200*   BUILD-PERIOD-GRACE-TOTAL / -GRACE-PARTIAL / -NORMAL - THE
080300*   THREE PER-PERIOD BRANCHES OF R4.
080400******************************************************************
080500*    TOTAL GRACE - NO PAYMENT COLLECTED AT ALL.  UNPAID INTEREST
080600*    CAPITALIZES STRAIGHT BACK INTO WS-REMAINING-BALANCE, WHICH
080700*    IS WHY WS-PERIOD-BEGIN-BALANCE HAS TO BE SAVED OFF BEFORE
080800*    THIS PARAGRAPH RUNS - OTHERWISE THE REPORTED OPENING BALANCE
080900*    WOULD COME OUT EQUAL TO THE CLOSING BALANCE, REQ TK-2714.
081000*   TOTAL GRACE - NO PAYMENT COLLECTED AT ALL.  UNPAID INTEREST
081100*   CAPITALIZES STRAIGHT BACK INTO WS-REMAINING-BALANCE, WHICH IS WHY
081200*   WS-PERIOD-BEGIN-BALANCE HAD TO BE SAVED OFF BEFORE THIS PARAGRAPH
081300*   RUNS - OTHERWISE THE REPORTED OPENING BALANCE WOULD COME OUT EQUAL
081400*   TO THE CLOSING BALANCE, REQ TK-2714.
081500 BUILD-PERIOD-GRACE-TOTAL.
081600*   NO DESGRAVAMEN OR PROPERTY INSURANCE WAIVER DURING TOTAL GRACE -
081700*   BUILD-PERIOD-ANCILLARY-CHARGES STILL RUNS AFTERWARD AND CHARGES
081800*   THOSE FEES AGAINST WHATEVER WS-REMAINING-BALANCE NOW HOLDS,
081900*   INCLUDING THE JUST-CAPITALIZED INTEREST.
082000     COMPUTE WS-PERIOD-INTEREST = WS-REMAINING-BALANCE * WS-TEM.
082100     MOVE 0 TO WS-PERIOD-PRINCIPAL.
082200     MOVE 0 TO WS-PERIOD-SCHED-PAYMENT.
082300     COMPUTE WS-REMAINING-BALANCE =
082400         WS-REMAINING-BALANCE + WS-PERIOD-INTEREST.
082500     COMPUTE WS-ENDING-BALANCE =
082600         WS-REMAINING-BALANCE - WS-PERIOD-PRINCIPAL.
082700*    PARTIAL GRACE - INTEREST-ONLY PAYMENT, PRINCIPAL DOES NOT
082800*    CAPITALIZE AND WS-REMAINING-BALANCE IS LEFT UNTOUCHED UNTIL
082900*    THE MOVE AT THE BOTTOM OF BUILD-PERIOD-DETAIL.
083000*   PARTIAL GRACE - INTEREST-ONLY PAYMENT.  PRINCIPAL DOES NOT
083100*   CAPITALIZE AND WS-REMAINING-BALANCE IS LEFT UNTOUCHED UNTIL THE
083200*   MOVE AT THE BOTTOM OF BUILD-PERIOD-DETAIL CARRIES THE UNCHANGED
083300*   ENDING BALANCE FORWARD AS NEXT PERIOD'S OPENING BALANCE.
083400 BUILD-PERIOD-GRACE-PARTIAL.
083500     COMPUTE WS-PERIOD-INTEREST = WS-REMAINING-BALANCE * WS-TEM.
083600     MOVE 0 TO WS-PERIOD-PRINCIPAL.
083700     MOVE WS-PERIOD-INTEREST TO WS-PERIOD-SCHED-PAYMENT.
083800     COMPUTE WS-ENDING-BALANCE =
083900         WS-REMAINING-BALANCE - WS-PERIOD-PRINCIPAL.
084000*    NORMAL PERIOD - FLAT FRENCH-METHOD INSTALLMENT, EXCEPT THE
084100*    FINAL PERIOD WHICH PLUGS THE ENTIRE REMAINING BALANCE AS
084200*    PRINCIPAL SO ROUNDING DRIFT DOES NOT LEAVE A RESIDUAL BALANCE.
084300*   NORMAL PERIOD - FLAT FRENCH-METHOD INSTALLMENT, EXCEPT THE FINAL
084400*   PERIOD WHICH PLUGS THE ENTIRE REMAINING BALANCE AS PRINCIPAL SO
084500*   ROUNDING DRIFT ACROSS THE WHOLE SCHEDULE DOES NOT LEAVE A RESIDUAL
084600*   BALANCE AFTER THE LAST PAYMENT.  THIS PLUG ONLY RUNS IN THE NORMAL
084700*   BRANCH - A LOAN WHOSE FINAL PERIOD IS STILL INSIDE GRACE NEVER
084800*   HITS THIS PARAGRAPH AT ALL.
084900 BUILD-PERIOD-NORMAL.
085000     COMPUTE WS-PERIOD-INTEREST = WS-REMAINING-BALANCE * WS-TEM.
085100     IF WS-IS-FINAL-PERIOD
085200         MOVE WS-REMAINING-BALANCE TO WS-PERIOD-PRINCIPAL
085300     ELSE
085400         COMPUTE WS-PERIOD-PRINCIPAL =
085500             WS-MONTHLY-PAYMENT-REF - WS-PERIOD-INTEREST.
085600     MOVE WS-MONTHLY-PAYMENT-REF TO WS-PERIOD-SCHED-PAYMENT.
085700     COMPUTE WS-ENDING-BALANCE =
085800         WS-REMAINING-BALANCE - WS-PERIOD-PRINCIPAL.
085900******************************************************************
086000*   BUILD-PERIOD-ANCILLARY-CHARGES - DESGRAVAMEN, PROPERTY
086100*   INSURANCE, FLAT COMMISSIONS/ADMIN/DELIVERY CHARGES.
086200******************************************************************
086300*   DESGRAVAMEN (LIFE INSURANCE) IS A PERCENTAGE OF THE OUTSTANDING
086400*   BALANCE, RECOMPUTED EVERY PERIOD AS THE BALANCE AMORTIZES DOWN;
086500*   PROPERTY INSURANCE IS A FLAT PERCENTAGE OF THE APPRAISED PROPERTY
086600*   VALUE AND DOES NOT CHANGE PERIOD TO PERIOD.  BOTH ARE OPTIONAL
086700*   PER SIM1100-REC AND DEFAULT TO ZERO WHEN NOT ELECTED.
086800 BUILD-PERIOD-ANCILLARY-CHARGES.
086900     IF SIM1100-DESGRAV-YES
087000         COMPUTE WS-PERIOD-LIFE-INS =
087100             WS-REMAINING-BALANCE * SIM1100-DESGRAV-RATE
087200     ELSE
087300         MOVE 0 TO WS-PERIOD-LIFE-INS.
087400     IF SIM1100-PROP-INS-YES
087500         COMPUTE WS-PERIOD-PROP-INS =
087600             SIM1100-PROP-INS-VALUE * SIM1100-PROP-INS-RATE
087700     ELSE
087800         MOVE 0 TO WS-PERIOD-PROP-INS.
087900     MOVE SIM1100-MONTHLY-COMMISSIONS TO WS-PERIOD-COMMISSIONS.
088000     MOVE SIM1100-ADMIN-COSTS         TO WS-PERIOD-ADMIN-COSTS.
088100     IF SIM1100-DELIV-PHYSICAL
088200         MOVE WS-DELIVERY-FEE-PHYSICAL TO WS-PERIOD-DELIVERY-COST
088300     ELSE
088400         MOVE 0 TO WS-PERIOD-DELIVERY-COST.
088500******************************************************************
088600*   BUILD-PERIOD-TOTALS - TOTAL PAYMENT, CASH-FLOW ENTRY, AND
088700*   THE CAPTURED "MONTHLY PAYMENT" REPORTED ON SIMULATION-RESULT.
088800******************************************************************
088900*   WS-PERIOD-CASH-FLOW IS NEGATIVE FROM THE BORROWER'S POINT OF VIEW
089000*   (A PAYMENT GOING OUT) - THE SAME SIGN CONVENTION AS THE POSITIVE
089100*   DISBURSEMENT SEEDED AT PERIOD 0, SO THE TIR/VAN NPV MATH BELOW CAN
089200*   SUM THE TABLE WITHOUT ANY SPECIAL-CASING OF SIGNS.
089300 BUILD-PERIOD-TOTALS.
089400     COMPUTE WS-PERIOD-TOTAL-PAYMENT =
089500         WS-PERIOD-SCHED-PAYMENT + WS-PERIOD-LIFE-INS
089600             + WS-PERIOD-PROP-INS + WS-PERIOD-COMMISSIONS
089700             + WS-PERIOD-ADMIN-COSTS + WS-PERIOD-DELIVERY-COST.
089800     COMPUTE WS-PERIOD-CASH-FLOW = 0 - WS-PERIOD-TOTAL-PAYMENT.
089900     SET WS-CF-IDX TO WS-PERIOD.
090000     SET WS-CF-IDX UP BY 1.
090100     MOVE WS-PERIOD-CASH-FLOW TO WS-CASH-FLOW-ENTRY(WS-CF-IDX).
090200     IF WS-PERIOD = WS-CAPTURE-PERIOD
090300         MOVE WS-PERIOD-TOTAL-PAYMENT TO WS-MONTHLY-PAYMENT-CAP.
090400******************************************************************
090500*   ACCUMULATE-CONTROL-TOTALS - RUNNING SUMS FOR THE SIMULATION-
090600*   RESULT SUMMARY RECORD.  NOTE THE DELIVERY COST FOLDS INTO
090700*   TOTAL-ADMIN-EXPENSES RATHER THAN GETTING ITS OWN BUCKET - THE
090800*   SUMMARY RECORD HAS NO SEPARATE DELIVERY-COST FIELD.
090900******************************************************************
091000*   RUNNING TOTALS CARRIED ACROSS THE WHOLE TERM FOR THE SUMMARY
091100*   RECORD - NONE OF THESE FIELDS RESET BETWEEN PERIODS, ONLY BETWEEN
091200*   SIMULATIONS (SEE INITIALIZE-SCHEDULE-TOTALS ABOVE).
091300 ACCUMULATE-CONTROL-TOTALS.
091400     ADD WS-PERIOD-INTEREST      TO WS-TOTAL-INTEREST.
091500     ADD WS-PERIOD-PRINCIPAL     TO WS-TOTAL-CAPITAL-AMORT.
091600     ADD WS-PERIOD-LIFE-INS      TO WS-TOTAL-DESGRAVAMEN.
091700     ADD WS-PERIOD-PROP-INS      TO WS-TOTAL-RISK-INSURANCE.
091800     ADD WS-PERIOD-COMMISSIONS   TO WS-TOTAL-COMMISSIONS.
091900     ADD WS-PERIOD-ADMIN-COSTS   TO WS-TOTAL-ADMIN-EXPENSES.
092000     ADD WS-PERIOD-DELIVERY-COST TO WS-TOTAL-ADMIN-EXPENSES.
092100     ADD WS-PERIOD-PRINCIPAL     TO WS-CUM-PRINCIPAL.
092200     ADD WS-PERIOD-INTEREST      TO WS-CUM-INTEREST.
092300******************************************************************
092400*   WRITE-AMORTIZATION-ENTRY - ONE AMZ-REC PER PERIOD.
092500******************************************************************
092600*   FIELD-FOR-FIELD MOVE FROM THE WORKING-STORAGE PERIOD FIELDS INTO
092700*   AMZ-REC - NO ARITHMETIC HAPPENS IN HERE, JUST THE LAYOUT TRANSLATION.
092800*   KEEPING THE MOVES AND THE CALCULATIONS IN SEPARATE PARAGRAPHS MAKES
092900*   IT EASIER TO ADD A NEW OUTPUT FIELD WITHOUT DISTURBING THE MATH.
093000*   FILE STATUS IS CHECKED AFTER EVERY WRITE IN THIS PROGRAM, NOT
093100*   JUST AFTER THE FILE OPENS - A FULL OUTPUT DEVICE PARTWAY THROUGH
093200*   A LONG-RUNNING SCHEDULE IS EASIER TO DIAGNOSE FROM A STATUS CODE
093300*   ON THE CONSOLE THAN FROM A TRUNCATED OUTPUT FILE DISCOVERED LATER.
093400 WRITE-AMORTIZATION-ENTRY.
093500     MOVE SIM1100-SIMULATION-ID      TO AMZ-SIMULATION-ID.
093600     MOVE WS-PERIOD                  TO AMZ-PERIOD-NUMBER.
093700     MOVE WS-PERIOD-BEGIN-BALANCE    TO AMZ-BEGINNING-BALANCE.
093800     MOVE WS-ENDING-BALANCE          TO AMZ-ENDING-BALANCE.
093900     MOVE WS-PERIOD-SCHED-PAYMENT    TO AMZ-SCHEDULED-PAYMENT.
094000     MOVE WS-PERIOD-TOTAL-PAYMENT    TO AMZ-TOTAL-PAYMENT.
094100     MOVE WS-PERIOD-PRINCIPAL        TO AMZ-PRINCIPAL-PAYMENT.
094200     MOVE WS-PERIOD-INTEREST         TO AMZ-INTEREST-PAYMENT.
094300     MOVE WS-PERIOD-LIFE-INS         TO AMZ-LIFE-INS-PAYMENT.
094400     MOVE WS-PERIOD-PROP-INS         TO AMZ-PROPERTY-INS-PAYMENT.
094500     MOVE WS-PERIOD-COMMISSIONS      TO AMZ-COMMISSIONS.
094600     MOVE WS-PERIOD-ADMIN-COSTS      TO AMZ-ADMIN-COSTS.
094700     MOVE WS-PERIOD-DELIVERY-COST    TO AMZ-DELIVERY-COSTS.
094800     MOVE WS-CUM-PRINCIPAL           TO AMZ-CUM-PRINCIPAL.
094900     MOVE WS-CUM-INTEREST            TO AMZ-CUM-INTEREST.
095000     MOVE WS-PERIOD-CASH-FLOW        TO AMZ-CASH-FLOW.
095100     MOVE WS-PERIOD-GRACE-SW         TO AMZ-GRACE-PERIOD-FLAG.
095200     WRITE AMZ-REC.
095300     IF NOT WS-AMZOUT-OK
095400         DISPLAY 'FATAL - AMORTIZATION-OUT WRITE, STATUS = '
095500             WS-AMZOUT-STATUS        UPON CRT
095600         GO TO END-RTN.
095700******************************************************************
095800*   CALCULATE-TIR-NEWTON - REQ R5.  NEWTON-RAPHSON SOLVE OF THE
095900*   MONTHLY CASH-FLOW STREAM FOR THE INTERNAL RATE OF RETURN.
096000******************************************************************
096100*   STARTING GUESS OF 1% MONTHLY IS A DELIBERATE ROUND NUMBER IN THE
096200*   NEIGHBORHOOD OF A TYPICAL MIVIVIENDA LOAN'S TRUE TIR - NEWTON-
096300*   RAPHSON CONVERGES IN A FEW ITERATIONS FROM THERE FOR ANY REALISTIC
096400*   CASH-FLOW STREAM, REQ R5.
096500 CALCULATE-TIR-NEWTON.
096600     MOVE 0.01 TO WS-NEWTON-GUESS.
096700     MOVE 'N'  TO WS-NEWTON-CONVERGED-SW.
096800     PERFORM CALCULATE-TIR-STEP
096900         VARYING WS-NEWTON-ITER FROM 1 BY 1
097000         UNTIL WS-NEWTON-ITER > WS-MAX-NEWTON-ITER
097100            OR WS-NEWTON-CONVERGED.
097200     COMPUTE WS-TIR-RESULT ROUNDED = WS-NEWTON-GUESS * 100.
097300*    ONE NEWTON ITERATION - NPV AND ITS DERIVATIVE AT THE CURRENT
097400*    GUESS, THEN EITHER DECLARE CONVERGENCE (DERIVATIVE FLAT) OR
097500*    STEP THE GUESS.
097600*   ONE NEWTON ITERATION - NPV AND ITS DERIVATIVE AT THE CURRENT
097700*   GUESS, THEN EITHER DECLARE CONVERGENCE (DERIVATIVE FLAT) OR STEP
097800*   THE GUESS.  A FLAT DERIVATIVE MEANS FURTHER ITERATION WOULD
097900*   DIVIDE BY SOMETHING NEAR ZERO IN UPDATE-NEWTON-GUESS, SO
098000*   CONVERGENCE IS DECLARED INSTEAD OF LETTING THAT HAPPEN.
098100 CALCULATE-TIR-STEP.
098200     PERFORM CALCULATE-NPV-AND-DERIVATIVE.
098300     MOVE WS-NPV-PRIME-VALUE TO WS-NPV-PRIME-ABS.
098400     IF WS-NPV-PRIME-ABS < 0
098500         COMPUTE WS-NPV-PRIME-ABS = 0 - WS-NPV-PRIME-ABS.
098600     IF WS-NPV-PRIME-ABS < WS-TOLERANCE
098700         MOVE 'Y' TO WS-NEWTON-CONVERGED-SW
098800     ELSE
098900         PERFORM UPDATE-NEWTON-GUESS.
099000*    STANDARD NEWTON STEP - GUESS MINUS F(GUESS) OVER F'(GUESS).
099100*   STANDARD NEWTON STEP - GUESS MINUS F(GUESS) OVER F-PRIME(GUESS).
099200*   ONLY CALLED WHEN CALCULATE-TIR-STEP HAS ALREADY DETERMINED THE
099300*   DERIVATIVE IS NOT FLAT, SO NO DIVIDE-BY-ZERO GUARD IS NEEDED HERE.
099400 UPDATE-NEWTON-GUESS.
099500     COMPUTE WS-NEWTON-NEW-GUESS =
099600         WS-NEWTON-GUESS - (WS-NPV-VALUE / WS-NPV-PRIME-VALUE).
099700     COMPUTE WS-NEWTON-DELTA = WS-NEWTON-NEW-GUESS - WS-NEWTON-GUESS.
099800     IF WS-NEWTON-DELTA < 0
099900         COMPUTE WS-NEWTON-DELTA = 0 - WS-NEWTON-DELTA.
100000     MOVE WS-NEWTON-NEW-GUESS TO WS-NEWTON-GUESS.
100100     IF WS-NEWTON-DELTA < WS-TOLERANCE
100200         MOVE 'Y' TO WS-NEWTON-CONVERGED-SW.
100300******************************************************************
100400*   CALCULATE-NPV-AND-DERIVATIVE - NPV(WS-NEWTON-GUESS) AND ITS
100500*   DERIVATIVE OVER THE FULL CASH-FLOW TABLE, PERIODS 0..TERM.
100600******************************************************************
100700*   PERIOD 0 (THE DISBURSEMENT) IS NOT DISCOUNTED - IT SEEDS WS-NPV-
100800*   VALUE DIRECTLY AND CONTRIBUTES NOTHING TO THE DERIVATIVE, SINCE A
100900*   CASH FLOW AT TIME ZERO DOES NOT MOVE WITH THE DISCOUNT RATE.
101000 CALCULATE-NPV-AND-DERIVATIVE.
101100     SET WS-CF-IDX TO 1.
101200     MOVE WS-CASH-FLOW-ENTRY(WS-CF-IDX) TO WS-NPV-VALUE.
101300     MOVE 0 TO WS-NPV-PRIME-VALUE.
101400     PERFORM CALCULATE-NPV-STEP
101500         VARYING WS-DISCOUNT-IDX FROM 1 BY 1
101600         UNTIL WS-DISCOUNT-IDX > WS-TERM-MONTHS.
101700*    ONE DISCOUNT PERIOD - ADDS THE PERIOD'S CASH FLOW DISCOUNTED
101800*    AT THE CURRENT GUESS TO WS-NPV-VALUE, AND ITS CONTRIBUTION TO
101900*    THE DERIVATIVE (THE STANDARD -N*CF/(1+R)**(N+1) TERM) TO
102000*    WS-NPV-PRIME-VALUE.
102100*   ONE DISCOUNT PERIOD - ADDS THE PERIOD'S CASH FLOW DISCOUNTED AT
102200*   THE CURRENT GUESS TO WS-NPV-VALUE, AND ITS CONTRIBUTION TO THE
102300*   DERIVATIVE (THE STANDARD -N*CF/(1+R)**(N+1) TERM) TO WS-NPV-PRIME-
102400*   VALUE.
102500 CALCULATE-NPV-STEP.
102600     COMPUTE WS-POW-BASE = 1 + WS-NEWTON-GUESS.
102700     MOVE WS-DISCOUNT-IDX TO WS-POW-EXPONENT.
102800     PERFORM CALCULATE-INTEGER-POWER.
102900     MOVE WS-POW-RESULT TO WS-DISCOUNT-FACTOR.
103000     SET WS-CF-IDX TO WS-DISCOUNT-IDX.
103100     SET WS-CF-IDX UP BY 1.
103200     COMPUTE WS-NPV-VALUE = WS-NPV-VALUE +
103300         (WS-CASH-FLOW-ENTRY(WS-CF-IDX) / WS-DISCOUNT-FACTOR).
103400     COMPUTE WS-POW-EXPONENT = WS-DISCOUNT-IDX + 1.
103500     PERFORM CALCULATE-INTEGER-POWER.
103600     COMPUTE WS-NPV-PRIME-VALUE = WS-NPV-PRIME-VALUE +
103700         ((0 - WS-DISCOUNT-IDX) * WS-CASH-FLOW-ENTRY(WS-CF-IDX)
103800             / WS-POW-RESULT).
103900******************************************************************
104000*   CALCULATE-TCEA - REQ R5.  ANNUALIZED EFFECTIVE COST RATE.
104100******************************************************************
104200*   TCEA ANNUALIZES THE MONTHLY TIR BY COMPOUNDING IT OVER 12 PERIODS
104300*   RATHER THAN SIMPLY MULTIPLYING BY 12 - THE SAME COMPOUND-INTEREST
104400*   PRINCIPLE AS THE TE/TN CONVERSIONS UP IN CONVERT-TO-TEM, REQ R5.
104500 CALCULATE-TCEA.
104600     COMPUTE WS-POW-BASE = 1 + (WS-TIR-RESULT / 100).
104700     MOVE 12 TO WS-POW-EXPONENT.
104800     PERFORM CALCULATE-INTEGER-POWER.
104900     COMPUTE WS-TCEA-RESULT ROUNDED = (WS-POW-RESULT - 1) * 100.
105000******************************************************************
105100*   CALCULATE-VAN - REQ R6.  NET PRESENT VALUE AT THE
105200*   OPPORTUNITY-COST MONTHLY EFFECTIVE RATE.
105300******************************************************************
105400*   VAN DISCOUNTS THE IDENTICAL CASH-FLOW TABLE BUILT FOR THE TIR
105500*   SOLVE, BUT AT THE FIXED OPPORTUNITY-COST RATE WS-COK-TEM INSTEAD
105600*   OF A SOLVED-FOR RATE - NO ITERATION NEEDED, JUST ONE PASS OF
105700*   DISCOUNTING AND SUMMING, REQ R6.
105800 CALCULATE-VAN.
105900     SET WS-CF-IDX TO 1.
106000     MOVE WS-CASH-FLOW-ENTRY(WS-CF-IDX) TO WS-VAN-ACCUM.
106100     PERFORM CALCULATE-VAN-STEP
106200         VARYING WS-DISCOUNT-IDX FROM 1 BY 1
106300         UNTIL WS-DISCOUNT-IDX > WS-TERM-MONTHS.
106400     COMPUTE WS-VAN-RESULT ROUNDED = WS-VAN-ACCUM.
106500*    ONE DISCOUNT PERIOD AT THE OPPORTUNITY-COST RATE - SAME
106600*    SHAPE AS CALCULATE-NPV-STEP ABOVE BUT NO DERIVATIVE NEEDED,
106700*    VAN IS NOT SOLVED FOR, JUST EVALUATED ONCE.
106800*   ONE DISCOUNT PERIOD AT THE OPPORTUNITY-COST RATE - SAME SHAPE AS
106900*   CALCULATE-NPV-STEP ABOVE BUT NO DERIVATIVE NEEDED, SINCE VAN IS
107000*   NOT SOLVED FOR, JUST EVALUATED ONCE AT A RATE THAT IS ALREADY
107100*   KNOWN.
107200 CALCULATE-VAN-STEP.
107300     COMPUTE WS-POW-BASE = 1 + WS-COK-TEM.
107400     MOVE WS-DISCOUNT-IDX TO WS-POW-EXPONENT.
107500     PERFORM CALCULATE-INTEGER-POWER.
107600     SET WS-CF-IDX TO WS-DISCOUNT-IDX.
107700     SET WS-CF-IDX UP BY 1.
107800     COMPUTE WS-VAN-ACCUM = WS-VAN-ACCUM +
107900         (WS-CASH-FLOW-ENTRY(WS-CF-IDX) / WS-POW-RESULT).
108000******************************************************************
108100*   WRITE-SIMULATION-RESULT - REQ R5/R6 SUMMARY RECORD.  ALL THE
108200*   OUTPUT-BOUNDARY ROUNDING HAPPENS RIGHT HERE - WORKING FIELDS
108300*   STAY AT FULL COMP-3 PRECISION RIGHT UP UNTIL THIS MOVE/COMPUTE
108400*   BLOCK, SO INTERMEDIATE RESULTS NEVER LOSE PRECISION TWICE.
108500******************************************************************
108600 WRITE-SIMULATION-RESULT.
108700*   SIMRES-TCEA AND SIMRES-TIR ARE MOVED STRAIGHT ACROSS WITHOUT A
108800*   ROUNDING COMPUTE - BOTH WS-TCEA-RESULT AND WS-TIR-RESULT ALREADY
108900*   CARRY THE EXACT DECIMAL PLACES THE OUTPUT FIELDS EXPECT, SO A
109000*   ROUNDED COMPUTE WOULD BE REDUNDANT.
109100     MOVE SIM1100-SIMULATION-ID          TO SIMRES-SIMULATION-ID.
109200     COMPUTE SIMRES-MONTHLY-PAYMENT ROUNDED = WS-MONTHLY-PAYMENT-CAP.
109300     MOVE WS-TCEA-RESULT                 TO SIMRES-TCEA.
109400     COMPUTE SIMRES-COK ROUNDED = WS-COK-TEM * 100.
109500     MOVE WS-VAN-RESULT                  TO SIMRES-VAN.
109600     MOVE WS-TIR-RESULT                  TO SIMRES-TIR.
109700     COMPUTE SIMRES-TOTAL-INTEREST ROUNDED = WS-TOTAL-INTEREST.
109800     COMPUTE SIMRES-TOTAL-CAPITAL-AMORT ROUNDED = WS-TOTAL-CAPITAL-AMORT.
109900     COMPUTE SIMRES-TOTAL-DESGRAVAMEN ROUNDED = WS-TOTAL-DESGRAVAMEN.
110000     COMPUTE SIMRES-TOTAL-RISK-INSURANCE ROUNDED = WS-TOTAL-RISK-INSURANCE.
110100     COMPUTE SIMRES-TOTAL-COMMISSIONS ROUNDED = WS-TOTAL-COMMISSIONS.
110200     COMPUTE SIMRES-TOTAL-ADMIN-EXPENSES ROUNDED = WS-TOTAL-ADMIN-EXPENSES.
110300     WRITE SIMRES-REC.
110400     IF NOT WS-SIMRSLT-OK
110500         DISPLAY 'FATAL - SIMULATION-RESULT-OUT WRITE, STATUS = '
110600             WS-SIMRSLT-STATUS       UPON CRT
110700         GO TO END-RTN.
