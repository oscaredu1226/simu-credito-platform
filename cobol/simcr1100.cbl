000100******************************************************************
000200*                                                                *
000300*   SIM1100-REC  --  SIMUCREDITO SIMULATION REQUEST RECORD       *
000400*   ONE OCCURRENCE PER MIVIVIENDA / TECHO PROPIO SIMULATION RUN. *
000500*   COPIED INTO WORKING-STORAGE BY SIMCR2000 AS THE "CURRENT"    *
000600*   INPUT RECORD, THE SAME WAY MB1500.CBL IS COPIED INTO         *
000700*   SETMB2000'S WORKING-STORAGE.                                 *
000800*                                                                *
000900*----------------------------------------------------------------
001000*  CHANGE LOG                                                    *
001100*----------------------------------------------------------------
001200*  03/14/91  RVS  ORIGINAL LAYOUT FOR THE MIVIVIENDA CALC JOB.   *
001300*  09/02/91  RVS  ADDED OPPORTUNITY-COST GROUP FOR THE COK/VAN   *
001400*                 WORK REQUESTED BY INVESTMENT ANALYSIS.         *
001500*  01/22/92  LMT  ADDED GRACE-PERIOD-DATA GROUP, REQ TK-0114.    *
001600*  06/30/93  LMT  ADDED DESGRAVAMEN + PROPERTY INSURANCE GROUPS. *
001700*  11/11/94  JKP  TECHO PROPIO PROGRAM-TYPE ADDED, REQ TK-0266.  *
001800*  02/08/96  JKP  88-LEVELS ADDED FOR PROGRAM-TYPE/CURRENCY SO   *
001900*                 SIMCR2000 CAN DROP THE LITERAL COMPARES.       *
002000*  07/19/98  DAH  Y2K - NO 2-DIGIT YEARS IN THIS LAYOUT, REVIEWED*
002100*                 AND SIGNED OFF, REQ TK-1900.                   *
002200*  04/05/01  DAH  ADDED SIM1100-CLIENT-ID-X REDEFINES FOR THE    *
002300*                 PRINT-KEY WORK ON THE RECON JOB, REQ TK-2217.  *
002400*----------------------------------------------------------------
002500    01  SIM1100-REC.
002600        05  SIM1100-SIMULATION-ID          PIC S9(9)  COMP-3.
002700        05  SIM1100-CLIENT-ID              PIC 9(9).
002800        05  SIM1100-CLIENT-ID-X REDEFINES                        TK2217
002900            SIM1100-CLIENT-ID              PIC X(9).             TK2217
003000        05  SIM1100-PROPERTY-ID            PIC 9(9).
003100        05  SIM1100-PROGRAM-TYPE           PIC X(12).
003200            88  SIM1100-MIVIVIENDA         VALUE 'mivivienda  '.
003300            88  SIM1100-TECHO-PROPIO       VALUE 'techo_propio'. TK0266
003400        05  SIM1100-CURRENCY               PIC X(3).
003500            88  SIM1100-CURR-SOLES         VALUE 'PEN'.
003600            88  SIM1100-CURR-DOLARES       VALUE 'USD'.
003700*----------------------------------------------------------------
003800*   PROPERTY / LOAN AMOUNTS - ALL COMP-3, SHOP STANDARD FOR MONEY
003900*----------------------------------------------------------------
004000        05  SIM1100-PROPERTY-AMOUNTS.
004100            10  SIM1100-PROPERTY-PRICE     PIC S9(11)V99 COMP-3.
004200            10  SIM1100-STATE-CONTRIB      PIC S9(11)V99 COMP-3.
004300            10  SIM1100-INITIAL-PAYMENT    PIC S9(11)V99 COMP-3.
004400            10  SIM1100-INITIAL-COSTS      PIC S9(11)V99 COMP-3.
004500            10  SIM1100-FINANCING-AMOUNT   PIC S9(11)V99 COMP-3.
004600        05  SIM1100-TERM-YEARS             PIC 9(2).
004700        05  SIM1100-TERM-YEARS-R REDEFINES
004800            SIM1100-TERM-YEARS             PIC XX.
004900*----------------------------------------------------------------
005000*   INTEREST RATE GROUP - RATE STATED, TYPE TE/TN, PERIOD/CAP
005100*----------------------------------------------------------------
005200        05  SIM1100-INTEREST-RATE-DATA.
005300            10  SIM1100-INTEREST-RATE      PIC S9(5)V9(6) COMP-3.
005400            10  SIM1100-INTEREST-RATE-TYPE PIC X(2).
005500                88  SIM1100-IR-EFFECTIVE   VALUE 'TE'.
005600                88  SIM1100-IR-NOMINAL     VALUE 'TN'.
005700            10  SIM1100-INTEREST-RATE-PERIOD      PIC X(13).
005800            10  SIM1100-INTEREST-RATE-CAPITAL     PIC X(13).
005900*----------------------------------------------------------------
006000*   OPPORTUNITY COST GROUP - SAME SHAPE AS INTEREST RATE GROUP   TK0120
006100*----------------------------------------------------------------
006200        05  SIM1100-OPPORTUNITY-COST-DATA.
006300            10  SIM1100-OPPORT-COST-RATE   PIC S9(5)V9(6) COMP-3.
006400            10  SIM1100-OPPORT-COST-TYPE   PIC X(2).
006500                88  SIM1100-OC-EFFECTIVE   VALUE 'TE'.
006600                88  SIM1100-OC-NOMINAL     VALUE 'TN'.
006700            10  SIM1100-OPPORT-COST-PERIOD        PIC X(13).
006800            10  SIM1100-OPPORT-COST-CAPITAL       PIC X(13).
006900*----------------------------------------------------------------
007000*   GRACE PERIOD GROUP                                           TK0114
007100*----------------------------------------------------------------
007200        05  SIM1100-GRACE-PERIOD-DATA.
007300            10  SIM1100-GRACE-PERIOD-TYPE  PIC X(7).
007400                88  SIM1100-GRACE-NONE     VALUE 'none   '.
007500                88  SIM1100-GRACE-PARTIAL  VALUE 'partial'.
007600                88  SIM1100-GRACE-TOTAL    VALUE 'total  '.
007700            10  SIM1100-GRACE-PERIOD-MONTHS        PIC 9(2).
007800            10  SIM1100-GRACE-PERIOD-MON-R REDEFINES
007900                SIM1100-GRACE-PERIOD-MONTHS         PIC XX.
008000*----------------------------------------------------------------
008100*   FLAT MONTHLY COSTS / STATEMENT DELIVERY
008200*----------------------------------------------------------------
008300        05  SIM1100-PERIODIC-COST-DATA.
008400            10  SIM1100-MONTHLY-COMMISSIONS PIC S9(9)V99 COMP-3.
008500            10  SIM1100-ADMIN-COSTS         PIC S9(9)V99 COMP-3.
008600            10  SIM1100-STATEMENT-DELIVERY  PIC X(10).
008700                88  SIM1100-DELIV-ELECTRONIC VALUE 'electronic'.
008800                88  SIM1100-DELIV-PHYSICAL   VALUE 'physical  '.
008900*----------------------------------------------------------------
009000*   INSURANCE GROUP - DESGRAVAMEN (LIFE/CREDIT) + PROPERTY
009100*----------------------------------------------------------------
009200        05  SIM1100-INSURANCE-DATA.
009300            10  SIM1100-DESGRAV-ENABLED    PIC X(1).
009400                88  SIM1100-DESGRAV-YES    VALUE 'Y'.
009500            10  SIM1100-DESGRAV-RATE       PIC S9(3)V9(6) COMP-3.
009600            10  SIM1100-PROP-INS-ENABLED   PIC X(1).
009700                88  SIM1100-PROP-INS-YES   VALUE 'Y'.
009800            10  SIM1100-PROP-INS-RATE      PIC S9(3)V9(6) COMP-3.
009900            10  SIM1100-PROP-INS-VALUE     PIC S9(11)V99 COMP-3.
010000        05  FILLER                         PIC X(40).
