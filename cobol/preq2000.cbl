000100******************************************************************
000200*                                                                *
000300*   PREQ2000  --  BBP / BONO INTEGRADOR / TECHO PROPIO SUBSIDY   *
000400*   PRE-QUALIFICATION CHECK JOB.  THE CLIENT-ID, BIRTH-DATE AND  *
000500*   MARITAL-STATUS COME IN OFF THE COMMAND LINE (ONE CLIENT PER  *
000600*   RUN, ONBOARDING TIME) - THE SAME WAY SETMB2000 TAKES ITS     *
000700*   CLIENT NUMBER OFF THE COMMAND LINE.  THE PQIN-REC FILE HOLDS *
000800*   THE ACTUAL BONUS-PROGRAM ELIGIBILITY CHECKS FOR THAT CLIENT. *
000900*                                                                *
001000*----------------------------------------------------------------
001100*  CHANGE LOG                                                    *
001200*----------------------------------------------------------------
001300*  04/05/91  DAH  ORIGINAL PREQUAL CHECK JOB.                    *
001400*  07/19/98  DAH  Y2K - SWITCHED RUN-DATE SOURCE TO THE 4-DIGIT  *
001450*                 YEAR FORM OF ACCEPT FROM DATE, REQ TK-1900.    *
001500*  04/05/01  DAH  ADDED COMMAND-LINE BIRTH-DATE / MARITAL-STATUS *
001550*                 ONBOARDING VALIDATION, REQ TK-2217.            *
001800*  11/30/02  JKP  ADDED TECHO PROPIO BRANCH, REQ TK-0266.        *
001820*  02/11/05  MQR  AGE GATE WAS HOLDER-ONLY - ADDED SPOUSE-BIRTH- *
001830*                 DATE TO THE ONBOARD PARM AND A MATCHING 18+    *
001840*                 CHECK AGAINST IT WHEN SPOUSE-PROVIDED='Y',     *
001850*                 REQ TK-2918.                                  *
001900*  03/18/05  JKP  ADDED SUSTAINABLE-BONUS PLACEHOLDER STATUS,    *
002000*                 REQ TK-2710.  PROPERTY-LEVEL EVALUATION IS     *
002100*                 HANDLED BY A DIFFERENT JOB, NOT THIS ONE.      *
002200*----------------------------------------------------------------
002300 IDENTIFICATION DIVISION.
002400 PROGRAM-ID.    PREQ2000.
002500 AUTHOR.        D. HOLLAND.
002600 INSTALLATION.  CONSUMER LENDING SYSTEMS.
002700 DATE-WRITTEN.  04/05/91.
002800 DATE-COMPILED.
002900 SECURITY.      THIS PROGRAM AND ITS LISTINGS ARE THE PROPERTY OF
003000                CONSUMER LENDING SYSTEMS. PROGRAM OUTPUT CONTAINS
003100                HOUSEHOLD INCOME DATA AND MUST BE HANDLED UNDER
003200                DEPT. DATA SECURITY STANDARD DS-4.
003300******************************************************************
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003510******************************************************************
003520*   CONFIGURATION SECTION - SAME 4341 TARGET EVERY JOB ON THIS
003530*   SYSTEM COMPILES AGAINST.  SPECIAL-NAMES BELOW DECLARES THE
003540*   TEST-RUN UPSI SWITCH THIS SHOP PUTS IN EVERY BATCH JOB, EVEN
003550*   ONES LIKE THIS ONE THAT DO NOT CURRENTLY TEST AGAINST IT.
003560******************************************************************
003600 SOURCE-COMPUTER.   IBM-4341.
003700 OBJECT-COMPUTER.   IBM-4341.
003800 SPECIAL-NAMES.     C01 IS TOP-OF-FORM
003900                    CLASS MARITAL-DIGIT-CLASS IS '1' THRU '5'
004000                    UPSI-0 ON STATUS IS PREQ-TEST-RUN
004100                    UPSI-0 OFF STATUS IS PREQ-PROD-RUN
004200                    CONSOLE IS CRT.
004210*   MARITAL-DIGIT-CLASS - '1' THRU '5' COVERS SOLTERO, CASADO,
004220*   DIVORCIADO, VIUDO, CONVIVIENTE (REQ R9'S FIVE CODES).  A
004230*   SPACE OR ZERO MARITAL-STATUS-ID IS HANDLED SEPARATELY IN
004240*   CHECK-SPOUSE-REQUIRED, NOT THROUGH THIS CLASS TEST.
004300 INPUT-OUTPUT SECTION.
004350******************************************************************
004360*   FILE-CONTROL - PQIN/PQOUT ARE THE LOGICAL NAMES THE JCL (OR
004370*   THE EQUIVALENT SCRIPT ON THIS BOX) POINTS AT THE ACTUAL
004380*   DATA SET / FLAT FILE FOR A GIVEN RUN.
004390******************************************************************
004400 FILE-CONTROL.
004500     SELECT PREQUAL-INPUT      ASSIGN TO PQIN
004600         ORGANIZATION IS LINE SEQUENTIAL
004700         FILE STATUS IS WS-PQIN-STATUS.
004800     SELECT PREQUAL-RESULT-OUT ASSIGN TO PQOUT
004900         ORGANIZATION IS LINE SEQUENTIAL
005000         FILE STATUS IS WS-PQOUT-STATUS.
005100******************************************************************
005200 DATA DIVISION.
005300 FILE SECTION.
005400 FD  PREQUAL-INPUT
005500     RECORD CONTAINS 38 CHARACTERS
005600     LABEL RECORDS ARE STANDARD
005700     DATA RECORD IS PQIN-REC.
005800     copy '/users/devel/preqin.dd.cbl'.
005900 FD  PREQUAL-RESULT-OUT
006000     RECORD CONTAINS 100 CHARACTERS
006200     DATA RECORD IS PQOUT-REC.
006300     copy '/users/devel/preqout.dd.cbl'.
006400******************************************************************
006500 WORKING-STORAGE SECTION.
006510******************************************************************
006520*   FILE STATUS FIELDS - STANDARD '00' OK CONVENTION, SAME AS
006530*   EVERY OTHER BATCH JOB ON THIS SYSTEM.
006540******************************************************************
006600 01  WS-FILE-STATUS-FIELDS.
006700     05  WS-PQIN-STATUS             PIC XX.
006800         88  WS-PQIN-OK             VALUE '00'.
006900     05  WS-PQOUT-STATUS            PIC XX.
007000         88  WS-PQOUT-OK            VALUE '00'.
007010     05  FILLER                     PIC X(04).
007100 77  WS-EOF-SW                      PIC 9(1)   COMP VALUE 0.
007200     88  WS-EOF                     VALUE 1.
007300 77  WS-REC-CTR                     PIC S9(7)  COMP-3 VALUE 0.
007400 77  WS-FILES-OPEN-SW               PIC X      VALUE 'N'.
007500     88  WS-FILES-ARE-OPEN          VALUE 'Y'.
007600 77  WS-ONBOARD-REJECT-SW           PIC X      VALUE 'N'.
007700     88  WS-ONBOARD-REJECTED        VALUE 'Y'.
007800******************************************************************
007900*   COMMAND-LINE PARAMETER BLOCK - SAME ACCEPT/UNSTRING IDIOM AS
008000*   SETMB2000'S A010-MAIN-LINE.  ONE CLIENT'S ONBOARDING DATA PER
008100*   RUN OF THIS JOB.
008200******************************************************************
008300 01  WS-COMMAND-LINE                PIC X(100).
008310 01  WS-ONBOARD-PARM-FIELDS.
008320     05  WS-ONBOARD-PARM-GROUP.
008330         10  WS-CLIENT-ID           PIC X(9).
008340         10  WS-BIRTH-DATE          PIC X(8).
008350         10  WS-BIRTH-DATE-R REDEFINES
008360             WS-BIRTH-DATE.
008370             15  WS-BIRTH-YYYY      PIC 9(4).
008380             15  WS-BIRTH-MM        PIC 9(2).
008390             15  WS-BIRTH-DD        PIC 9(2).
008400         10  WS-MARITAL-STATUS-ID   PIC 9(1).
008410         10  WS-SPOUSE-PROVIDED     PIC X(1).
008420             88  WS-SPOUSE-GIVEN-Y  VALUE 'Y'.
008421*   SPOUSE-BIRTH-DATE - REQ R8, ADDED SO THE HOLDER'S AGE GATE
008422*   COVERS THE SPOUSE TOO WHEN ONE IS ON FILE, REQ TK-2918.
008423         10  WS-SPOUSE-BIRTH-DATE   PIC X(8).
008424         10  WS-SPOUSE-BD-R REDEFINES
008425             WS-SPOUSE-BIRTH-DATE.
008426             15  WS-SPOUSE-BIRTH-YYYY  PIC 9(4).
008427             15  WS-SPOUSE-BIRTH-MM    PIC 9(2).
008428             15  WS-SPOUSE-BIRTH-DD    PIC 9(2).
008430     05  WS-ONBOARD-PARM-PRINT REDEFINES
008440         WS-ONBOARD-PARM-GROUP      PIC X(27).
008450     05  FILLER                     PIC X(04).
009200******************************************************************
009300*   RUN-DATE - Y2K FIX (REQ TK-1900) PULLS THE 4-DIGIT YEAR
009400*   DIRECTLY FROM ACCEPT FROM DATE YYYYMMDD, NO WINDOWING NEEDED.
009490******************************************************************
009500 01  WS-RUN-DATE-FIELDS.
009600     05  WS-RUN-DATE                PIC 9(8).
009700     05  WS-RUN-DATE-R REDEFINES
009800         WS-RUN-DATE.
009900         10  WS-RUN-YYYY            PIC 9(4).
010000         10  WS-RUN-MM              PIC 9(2).
010100         10  WS-RUN-DD              PIC 9(2).
010110     05  FILLER                     PIC X(04).
010200 77  WS-AGE                         PIC S9(3)  COMP.
010210*   WS-SPOUSE-AGE - REQ R8 - ONLY MEANINGFUL WHEN WS-SPOUSE-
010220*   GIVEN-Y, BUT KEPT AS A PLAIN 77 LIKE WS-AGE RATHER THAN
010230*   NESTED UNDER A CONDITIONAL GROUP.
010240 77  WS-SPOUSE-AGE                  PIC S9(3)  COMP.
010300******************************************************************
010400*   RECOMENDACION WORK AREA - REQ R7.  NOT PART OF PQOUT-REC;
010500*   THIS IS THE SAME RUNNING-MESSAGE FIELD THE ORIGINAL ONLINE
010600*   SCREEN DISPLAYED, KEPT HERE FOR THE OPERATOR CONSOLE TRACE.
010700******************************************************************
010800 01  WS-RECOMENDACION-FIELDS.
010900     05  WS-RECOMENDACION           PIC X(80).
011000     05  WS-RECOMENDACION-NEW       PIC X(80).
011100     05  WS-RECOMENDACION-LEN       PIC S9(3)  COMP.
011110     05  FILLER                     PIC X(04).
011200******************************************************************
011300 PROCEDURE DIVISION.
011310******************************************************************
011320*   A010-MAIN-LINE - ONE RUN, ONE CLIENT.  THE OPERATOR KICKS THIS
011330*   JOB OFF AT ONBOARDING TIME WITH THE CLIENT-ID/BIRTH-DATE/
011340*   MARITAL-STATUS/SPOUSE-PROVIDED PARM STRING ON THE COMMAND LINE,
011350*   THEN THE AGE AND MARITAL-STATUS GATES RUN BEFORE WE EVEN OPEN
011360*   THE PQIN-REC FILE - NO SENSE READING BONUS-CHECK RECORDS FOR
011370*   A HOLDER WE ARE GOING TO REJECT AT THE DOOR ANYWAY.
011380******************************************************************
011400 A010-MAIN-LINE.
011500     DISPLAY SPACES UPON CRT.
011510*   PULL THE WHOLE PARM STRING IN ONE SHOT, THEN UNSTRING IT -
011520*   SAME TWO-STEP ACCEPT/UNSTRING THE OLD ONLINE SCREEN USED.
011600     ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
011610*   FIVE BLANK-DELIMITED TOKENS: CLIENT-ID(9) BIRTH-DATE(8)
011620*   MARITAL-STATUS-ID(1) SPOUSE-PROVIDED(1) SPOUSE-BIRTH-DATE(8).
011630*   SPOUSE-BIRTH-DATE IS ONLY MEANINGFUL WHEN SPOUSE-PROVIDED='Y'.
011700     UNSTRING WS-COMMAND-LINE DELIMITED BY ' '
011800         INTO WS-CLIENT-ID WS-BIRTH-DATE WS-MARITAL-STATUS-ID
011900              WS-SPOUSE-PROVIDED WS-SPOUSE-BIRTH-DATE.
011910*   CONSOLE BANNER - LETS THE OPERATOR CONFIRM WHICH CLIENT THIS
011920*   RUN OF THE JOB IS WORKING AGAINST BEFORE THE GATES FIRE.
012000     DISPLAY '* * * * * B E G I N   P R E Q 2 0 0 0 . C B L'
012100         UPON CRT AT 1401.
012200     DISPLAY 'F O R   CLIENT ' UPON CRT AT 1455.
012300     DISPLAY WS-CLIENT-ID        UPON CRT AT 1470.
012310     DISPLAY 'ONBOARD PARM - ' WS-ONBOARD-PARM-PRINT UPON CRT.
012320*   CLIENT-ID AND BIRTH-DATE ARE THE TWO FIELDS WE CANNOT RUN
012330*   WITHOUT - MARITAL-STATUS-ID AND SPOUSE-PROVIDED MAY LEGALLY
012340*   COME IN BLANK/ZERO (SEE CHECK-SPOUSE-REQUIRED BELOW).
012400     IF WS-CLIENT-ID = SPACES OR WS-BIRTH-DATE = SPACES
012500         DISPLAY '!!!! ENTER CLIENT-ID, BIRTH-DATE, MARITAL-STATUS'
012600             UPON CRT AT 2301
012700         DISPLAY '!!!!   AND SPOUSE-PROVIDED ON COMMAND LINE !!!!'
012800             UPON CRT AT 2401
012900         STOP RUN.
012910*   TODAY'S DATE IS WHAT THE AGE GATES BELOW MEASURE AGAINST,
012920*   NOT THE CLIENT'S APPLICATION DATE.
013000     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
013050*   BOTH ONBOARDING GATES RUN BEFORE A SINGLE BONUS-CHECK RECORD
013060*   IS READ - REJECTING ON AGE OR MARITAL-STATUS GROUNDS SHOULD
013070*   NEVER COST US AN OPEN/READ/CLOSE CYCLE ON PQIN-REC.
013100     PERFORM VALIDATE-BIRTH-DATE.
013200     PERFORM CHECK-SPOUSE-REQUIRED THRU CHECK-SPOUSE-REQUIRED-EXIT.
013300     IF WS-ONBOARD-REJECTED
013400         PERFORM END-RTN.
013450*   PAST THIS POINT THE CLIENT IS ONBOARDING-ELIGIBLE - NOW WE
013460*   OPEN THE TWO FILES AND START WORKING THE ACTUAL CHECKS.
013500     OPEN INPUT  PREQUAL-INPUT.
013600     OPEN OUTPUT PREQUAL-RESULT-OUT.
013700     MOVE 'Y' TO WS-FILES-OPEN-SW.
013800     IF NOT WS-PQIN-OK
014000         DISPLAY 'FATAL - PREQUAL-INPUT OPEN, STATUS = '
014100             WS-PQIN-STATUS          UPON CRT
014200         PERFORM END-RTN.
014250*   PRIME THE READ BEFORE THE MAIN PERFORM-UNTIL LOOP, SAME
014260*   READ-AHEAD IDIOM AS EVERY OTHER SEQUENTIAL JOB ON THIS SYSTEM.
014300     PERFORM READ-PREQUAL-INPUT.
014350*   ONE PQOUT-REC WRITTEN PER PQIN-REC - THIS CLIENT MAY HAVE
014360*   SEVERAL BONUS-PROGRAM CHECKS QUEUED UP FOR EVALUATION.
014400     PERFORM 001-EVALUATE-PREQUAL THRU 001-EVALUATE-PREQUAL-EXIT
014500         UNTIL WS-EOF.
014600     PERFORM END-RTN.
014610******************************************************************
014620*   READ-PREQUAL-INPUT - WS-REC-CTR ONLY COUNTS CHECKS THAT WERE
014630*   ACTUALLY READ, NOT THE AT-END TRIP ITSELF, SO THE FINAL TOTALS
014640*   DISPLAY ON END-RTN MATCHES THE NUMBER OF PQOUT-REC WRITTEN.
014650******************************************************************
014700 READ-PREQUAL-INPUT.
014800     READ PREQUAL-INPUT
014900         AT END MOVE 1 TO WS-EOF-SW.
015000     IF NOT WS-EOF
015100         ADD 1 TO WS-REC-CTR.
015110******************************************************************
015120*   END-RTN - COMMON EXIT FOR BOTH THE ONBOARDING-REJECT SHORT
015130*   CIRCUIT (FILES NEVER OPENED) AND THE NORMAL EOF DRAIN (FILES
015140*   OPEN, NEED CLOSING).  WS-FILES-ARE-OPEN TELLS US WHICH CASE.
015150******************************************************************
015200 END-RTN.
015300     DISPLAY 'FINAL TOTALS FOR CLIENT ' UPON CRT AT 0915.
015400     DISPLAY WS-CLIENT-ID                UPON CRT AT 0949.
015500     DISPLAY WS-REC-CTR 'CHECKS PROCESSED'  UPON CRT AT 1125.
015600     IF WS-FILES-ARE-OPEN
015700         CLOSE PREQUAL-INPUT
015800         CLOSE PREQUAL-RESULT-OUT.
015900     STOP RUN.
016000******************************************************************
016100*   VALIDATE-BIRTH-DATE - REQ R8.  AGE-GATE ON THE HOLDER.
016200******************************************************************
016300 VALIDATE-BIRTH-DATE.
016400     COMPUTE WS-AGE = WS-RUN-YYYY - WS-BIRTH-YYYY.
016410*   BORROW A YEAR IF THE BIRTHDAY HAS NOT LANDED YET THIS RUN -
016420*   SAME MONTH/DAY COMPARE THE OLD ONLINE SCREEN'S AGE EDIT USED.
016500     IF WS-RUN-MM < WS-BIRTH-MM
016600         SUBTRACT 1 FROM WS-AGE
016700     ELSE
016800     IF WS-RUN-MM = WS-BIRTH-MM AND WS-RUN-DD < WS-BIRTH-DD
016900         SUBTRACT 1 FROM WS-AGE.
017000     IF WS-AGE < 18
017100         DISPLAY 'FATAL - CLIENT AGE UNDER 18, REJECTED, CLIENT '
017200             WS-CLIENT-ID             UPON CRT AT 2301
017300         MOVE 'Y' TO WS-ONBOARD-REJECT-SW.
017310*   REQ R8 - WHEN A SPOUSE IS ON FILE THE SAME 18+ GATE APPLIES
017320*   TO THE SPOUSE'S BIRTH DATE, NOT JUST THE HOLDER'S, REQ TK-2918.
017330     IF WS-SPOUSE-GIVEN-Y
017340         PERFORM VALIDATE-SPOUSE-BIRTH-DATE.
017400******************************************************************
017500*   CHECK-SPOUSE-REQUIRED - REQ R9.  A NULL MARITAL-STATUS-ID IS
017600*   NOT AN ERROR AND DOES NOT REQUIRE A SPOUSE - ONLY A CODE OF
017700*   2 (CASADO) OR 5 (CONVIVIENTE) DOES.  REQ TK-2217.
017800******************************************************************
017900 CHECK-SPOUSE-REQUIRED.
017950*   A SPACE OR ZERO MARITAL-STATUS-ID MEANS THE ONBOARDING FORM
017960*   LEFT IT BLANK - NOT AN ERROR, JUST NOTHING FURTHER TO CHECK.
018000     IF WS-MARITAL-STATUS-ID = SPACE OR WS-MARITAL-STATUS-ID = ZERO
018100         GO TO CHECK-SPOUSE-REQUIRED-EXIT.
018150*   ANYTHING OUTSIDE 1-5 IS A BAD PUNCH ON THE ONBOARDING FORM,
018160*   NOT A VALID MARITAL-STATUS CODE - REJECT THE CLIENT.
018200     IF WS-MARITAL-STATUS-ID IS NOT MARITAL-DIGIT-CLASS
018300         DISPLAY 'FATAL - MARITAL-STATUS-ID NOT IN 1-5, CLIENT '
018400             WS-CLIENT-ID             UPON CRT AT 2401
018500         MOVE 'Y' TO WS-ONBOARD-REJECT-SW
018600         GO TO CHECK-SPOUSE-REQUIRED-EXIT.
018650*   CODES 2 (CASADO) AND 5 (CONVIVIENTE) ARE THE ONLY TWO THAT
018660*   REQUIRE A SPOUSE ON FILE, PER REQ TK-2217.
018700     IF WS-MARITAL-STATUS-ID = 2 OR WS-MARITAL-STATUS-ID = 5
018800         IF NOT WS-SPOUSE-GIVEN-Y
018900             DISPLAY 'FATAL - SPOUSE DATA REQUIRED, NOT PROVIDED, '
019000                 'CLIENT ' WS-CLIENT-ID  UPON CRT AT 2501
019100             MOVE 'Y' TO WS-ONBOARD-REJECT-SW.
019200 CHECK-SPOUSE-REQUIRED-EXIT.
019300     EXIT.
019400******************************************************************
019500*   001-EVALUATE-PREQUAL - ONE PQIN-REC IN, ONE PQOUT-REC OUT.
019600******************************************************************
019700 001-EVALUATE-PREQUAL.
019750*   DEFAULT EVERY STATUS TO NOT_ELIGIBLE UP FRONT - EACH
019760*   EVALUATE-xxx PARAGRAPH BELOW ONLY FLIPS ITS OWN STATUS TO
019770*   ELIGIBLE, IT NEVER HAS TO FLIP ANYTHING BACK.
019800     MOVE 'NOT_ELIGIBLE' TO PQOUT-BBP-STATUS.
019900     MOVE 'NOT_ELIGIBLE' TO PQOUT-INTEGRATOR-STATUS.
020000     MOVE 'NOT_ELIGIBLE' TO PQOUT-TECHO-PROPIO-STATUS.
020050*   SAME DEFAULT-TO-NOT-ELIGIBLE PATTERN FOR THE RECOMENDACION
020060*   MESSAGE - EVALUATE-BBP IS THE ONLY ONE OF THE THREE THAT
020070*   OVERWRITES THIS MESSAGE RATHER THAN APPENDING TO IT.
020100     MOVE SPACES TO WS-RECOMENDACION.
020200     MOVE 'Cliente no elegible para bonos' TO WS-RECOMENDACION.
020250*   FIXED ORDER PER REQ R7 - BBP, THEN INTEGRADOR, THEN TECHO
020260*   PROPIO, THEN SUSTAINABLE, THEN THE OVERALL OR.  DO NOT
020270*   REORDER THESE FIVE PERFORMS.
020300     PERFORM EVALUATE-BBP.
020400     PERFORM EVALUATE-INTEGRATOR-BONUS.
020500     PERFORM EVALUATE-TECHO-PROPIO.
020600     PERFORM SET-SUSTAINABLE-BONUS.
020700     PERFORM SET-OVERALL-ELIGIBILITY.
020800     DISPLAY 'RECOMENDACION - ' WS-RECOMENDACION    UPON CRT.
020850*   RECOMENDACION IS CONSOLE-ONLY (REQ R7) - PQOUT-REC CARRIES
020860*   THE THREE STATUS FIELDS AND THE OVERALL FLAG, NOT THE TEXT.
020900     PERFORM WRITE-PREQUAL-RESULT.
021000     PERFORM READ-PREQUAL-INPUT.
021100 001-EVALUATE-PREQUAL-EXIT.
021200     EXIT.
021300******************************************************************
021400*   EVALUATE-BBP - REQ R7, BBP BRANCH.
021500******************************************************************
021600 EVALUATE-BBP.
021650*   BBP (BONO FAMILIAR HABITACIONAL) REQUIRES MONTHLY INCOME OF
021660*   AT LEAST S/ 2500 AND FAMILY NET INCOME OF AT LEAST S/ 3500 -
021670*   BOTH GATES MUST PASS, NEITHER ONE ALONE QUALIFIES.
021700     IF PQIN-MONTHLY-INCOME NOT < 2500.00
021800        AND PQIN-FAMILY-NET-INCOME NOT < 3500.00
021900         MOVE 'ELIGIBLE' TO PQOUT-BBP-STATUS
022000         MOVE SPACES TO WS-RECOMENDACION
022100         MOVE 'Cliente elegible para BBP' TO WS-RECOMENDACION.
022200******************************************************************
022300*   EVALUATE-INTEGRATOR-BONUS - REQ R7, BONO INTEGRADOR BRANCH.
022400******************************************************************
022500 EVALUATE-INTEGRATOR-BONUS.
022550*   BONO INTEGRADOR NEEDS THE APPLIES-INTEGRATOR FLAG SET, AGE
022560*   BETWEEN 18 AND 35 INCLUSIVE, AND MONTHLY INCOME OF AT LEAST
022570*   S/ 1500 - ALL THREE CONDITIONS, NOT JUST ONE.
022600     IF PQIN-APPLIES-INTEGRATOR-Y
022700        AND PQIN-AGE NOT < 18 AND PQIN-AGE NOT > 35
022800        AND PQIN-MONTHLY-INCOME NOT < 1500.00
022900         MOVE 'ELIGIBLE' TO PQOUT-INTEGRATOR-STATUS
023000         PERFORM APPEND-INTEGRATOR-SUFFIX.
023100******************************************************************
023200*   EVALUATE-TECHO-PROPIO - REQ R7, TECHO PROPIO BRANCH.
023300******************************************************************
023400 EVALUATE-TECHO-PROPIO.
023450*   TECHO PROPIO IS OUT IF THE CLIENT ALREADY OWNS ANOTHER
023460*   PROPERTY OR ALREADY RECEIVED A PRIOR SUPPLEMENT - AND STILL
023470*   NEEDS MONTHLY INCOME OF AT LEAST S/ 1200 ON TOP OF THAT.
023500     IF NOT PQIN-OWNS-ANOTHER-PROP-Y
023600        AND NOT PQIN-RECEIVED-PREV-SUPP-Y
023700        AND PQIN-MONTHLY-INCOME NOT < 1200.00
023800         MOVE 'ELIGIBLE' TO PQOUT-TECHO-PROPIO-STATUS
023900         PERFORM APPEND-TECHO-PROPIO-SUFFIX.
024000******************************************************************
024100*   APPEND-INTEGRATOR-SUFFIX / APPEND-TECHO-PROPIO-SUFFIX -
024200*   PRESERVE THE ORIGINAL SCREEN'S LITERAL MESSAGE-BUILDING
024300*   BEHAVIOR - THE SUFFIX ALWAYS APPENDS TO WHATEVER MESSAGE IS
024400*   ALREADY IN WS-RECOMENDACION, ELIGIBLE-BBP OR NOT.  DO NOT
024500*   "CLEAN THIS UP" - OPERATIONS SIGNED OFF ON THE WORDING AS-IS.
024600******************************************************************
024700 APPEND-INTEGRATOR-SUFFIX.
024750*   RE-LENGTH, THEN STRING THE SUFFIX ONTO WHATEVER IS ALREADY
024760*   IN WS-RECOMENDACION - THIS RUNS EVEN WHEN BBP ALSO FIRED.
024800     PERFORM CALCULATE-RECOMENDACION-LEN.
024900     MOVE SPACES TO WS-RECOMENDACION-NEW.
025000     STRING WS-RECOMENDACION(1:WS-RECOMENDACION-LEN) DELIMITED BY SIZE
025100            ' y Bono Integrador'                     DELIMITED BY SIZE
025200            INTO WS-RECOMENDACION-NEW.
025300     MOVE WS-RECOMENDACION-NEW TO WS-RECOMENDACION.
025400 APPEND-TECHO-PROPIO-SUFFIX.
025450*   SAME STRING/APPEND IDIOM AS APPEND-INTEGRATOR-SUFFIX ABOVE,
025460*   JUST A DIFFERENT LITERAL TACKED ON THE END.
025500     PERFORM CALCULATE-RECOMENDACION-LEN.
025600     MOVE SPACES TO WS-RECOMENDACION-NEW.
025700     STRING WS-RECOMENDACION(1:WS-RECOMENDACION-LEN) DELIMITED BY SIZE
025800            ' y Techo Propio'                        DELIMITED BY SIZE
025900            INTO WS-RECOMENDACION-NEW.
026000     MOVE WS-RECOMENDACION-NEW TO WS-RECOMENDACION.
026100******************************************************************
026200*   CALCULATE-RECOMENDACION-LEN - NO LENGTH-OF FUNCTION ON THIS
026300*   COMPILER, SO WE SCAN BACK FROM THE END FOR THE LAST NON-BLANK
026400*   CHARACTER, THE SAME WAY THE OLD ZIP-CODE EDIT ROUTINE DID.
026500******************************************************************
026600 CALCULATE-RECOMENDACION-LEN.
026650*   VARYING COUNTS DOWN FROM 80 UNTIL IT HITS A NON-BLANK
026660*   CHARACTER OR FALLS OFF THE FRONT OF THE FIELD (ALL SPACES).
026700     PERFORM FIND-RECOMENDACION-LEN-STEP
026800         VARYING WS-RECOMENDACION-LEN FROM 80 BY -1
026900         UNTIL WS-RECOMENDACION-LEN = 0
027000            OR WS-RECOMENDACION(WS-RECOMENDACION-LEN:1) NOT = SPACE.
027100 FIND-RECOMENDACION-LEN-STEP.
027200     CONTINUE.
027300******************************************************************
027400*   SET-SUSTAINABLE-BONUS - REQ R7.  PROPERTY-LEVEL EVALUATION IS
027500*   ALWAYS DEFERRED TO THE PROPERTY INSPECTION JOB, NOT THIS ONE.
027600******************************************************************
027700 SET-SUSTAINABLE-BONUS.
027800     MOVE 'REQUIRES_PROPERTY_EVALUATION' TO PQOUT-SUSTAINABLE-STATUS.
027900******************************************************************
028000*   SET-OVERALL-ELIGIBILITY - REQ R7, THE OVERALL OR.
028100******************************************************************
028200 SET-OVERALL-ELIGIBILITY.
028250*   ANY ONE OF THE THREE BONUS PROGRAMS BEING ELIGIBLE IS ENOUGH
028260*   TO SET THE OVERALL FLAG - THIS IS A PLAIN OR, NOT AN AND.
028300     IF PQOUT-BBP-ELIGIBLE OR PQOUT-INTEGRATOR-ELIGIBLE
028400        OR PQOUT-TECHO-PROP-ELIGIBLE
028500         MOVE 'Y' TO PQOUT-IS-ELIGIBLE
028600     ELSE
028700         MOVE 'N' TO PQOUT-IS-ELIGIBLE.
028800******************************************************************
028900*   WRITE-PREQUAL-RESULT - ONE PQOUT-REC PER PQIN-REC.
029000******************************************************************
029100 WRITE-PREQUAL-RESULT.
029150*   PQOUT-REC WAS BUILT UP PIECE BY PIECE THROUGH THE FIVE
029160*   EVALUATE-xxx/SET-xxx PARAGRAPHS ABOVE BEFORE WE GET HERE.
029200     WRITE PQOUT-REC.
029300     IF NOT WS-PQOUT-OK
029400         DISPLAY 'FATAL - PREQUAL-RESULT-OUT WRITE, STATUS = '
029500             WS-PQOUT-STATUS          UPON CRT
029600         GO TO END-RTN.
029700******************************************************************
029800*   VALIDATE-SPOUSE-BIRTH-DATE - REQ R8, REQ TK-2918.  SAME
029900*   YEAR/MONTH/DAY BORROW LOGIC AS VALIDATE-BIRTH-DATE ABOVE,
030000*   JUST RUN AGAINST THE SPOUSE'S FIELDS INSTEAD OF THE HOLDER'S.
030100*   PERFORM'D (NOT PERFORM...THRU) OUT OF VALIDATE-BIRTH-DATE, SO
030200*   PHYSICAL PLACEMENT DOWN HERE AT THE TAIL OF THE PROCEDURE
030300*   DIVISION IS FINE - CONTROL RETURNS TO THE CALLER THE SAME AS
030400*   ANY OTHER SINGLE-PARAGRAPH PERFORM.
030500******************************************************************
030600 VALIDATE-SPOUSE-BIRTH-DATE.
030700     COMPUTE WS-SPOUSE-AGE = WS-RUN-YYYY - WS-SPOUSE-BIRTH-YYYY.
030800     IF WS-RUN-MM < WS-SPOUSE-BIRTH-MM
030900         SUBTRACT 1 FROM WS-SPOUSE-AGE
031000     ELSE
031100     IF WS-RUN-MM = WS-SPOUSE-BIRTH-MM
031200        AND WS-RUN-DD < WS-SPOUSE-BIRTH-DD
031300         SUBTRACT 1 FROM WS-SPOUSE-AGE.
031400     IF WS-SPOUSE-AGE < 18
031500         DISPLAY 'FATAL - SPOUSE AGE UNDER 18, REJECTED, CLIENT '
031600             WS-CLIENT-ID             UPON CRT AT 2401
031700         MOVE 'Y' TO WS-ONBOARD-REJECT-SW.
