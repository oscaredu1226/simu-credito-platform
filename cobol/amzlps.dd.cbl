000100******************************************************************
000200*                                                                *
000300*   AMZ-REC  --  AMORTIZATION-OUT DETAIL RECORD                  *
000400*   ONE OCCURRENCE PER PERIOD (1..TERM-MONTHS) OF A SIMULATION,  *
000500*   WRITTEN BY SIMCR2000 IN ASCENDING PERIOD-NUMBER ORDER.       *
000600*   GROUPED THE SAME WAY MBLPS.DD.CBL GROUPS MB-REC.             *
000700*                                                                *
000800*----------------------------------------------------------------
000900*  CHANGE LOG                                                    *
001000*----------------------------------------------------------------
001100*  03/14/91  RVS  ORIGINAL AMORTIZATION DETAIL LAYOUT.           *
001200*  09/02/91  RVS  ADDED CASH-FLOW-FIELDS GROUP FOR THE COK/VAN   *
001300*                 CALC, REQ TK-0120.                             *
001400*  01/22/92  LMT  ADDED AMZ-GRACE-PERIOD-FLAG, REQ TK-0114.      *
001500*  07/19/98  DAH  Y2K REVIEW - NO 2-DIGIT YEARS HERE, SIGNED OFF.*
001600*----------------------------------------------------------------
001700    01  AMZ-REC.
001800        05  AMZ-KEY-FIELDS.
001900            10  AMZ-SIMULATION-ID          PIC S9(9)  COMP-3.
002000            10  AMZ-PERIOD-NUMBER          PIC 9(3).
002100            10  AMZ-PERIOD-NUMBER-R REDEFINES
002200                AMZ-PERIOD-NUMBER          PIC XXX.
002300        05  AMZ-BALANCE-FIELDS.
002400            10  AMZ-BEGINNING-BALANCE      PIC S9(11)V99 COMP-3.
002500            10  AMZ-ENDING-BALANCE         PIC S9(11)V99 COMP-3.
002600        05  AMZ-PAYMENT-FIELDS.
002700            10  AMZ-SCHEDULED-PAYMENT      PIC S9(9)V99 COMP-3.
002800            10  AMZ-TOTAL-PAYMENT          PIC S9(9)V99 COMP-3.
002900            10  AMZ-PRINCIPAL-PAYMENT      PIC S9(9)V99 COMP-3.
003000            10  AMZ-INTEREST-PAYMENT       PIC S9(9)V99 COMP-3.
003100*----------------------------------------------------------------
003200*   ANCILLARY CHARGES - INSURANCE, COMMISSIONS, ADMIN, DELIVERY
003300*----------------------------------------------------------------
003400        05  AMZ-ANCILLARY-FIELDS.
003500            10  AMZ-LIFE-INS-PAYMENT       PIC S9(7)V99 COMP-3.
003600            10  AMZ-PROPERTY-INS-PAYMENT   PIC S9(7)V99 COMP-3.
003700            10  AMZ-COMMISSIONS            PIC S9(7)V99 COMP-3.
003800            10  AMZ-ADMIN-COSTS            PIC S9(7)V99 COMP-3.
003900            10  AMZ-DELIVERY-COSTS         PIC S9(5)V99 COMP-3.
004000        05  AMZ-CUMULATIVE-FIELDS.
004100            10  AMZ-CUM-PRINCIPAL          PIC S9(11)V99 COMP-3.
004200            10  AMZ-CUM-INTEREST           PIC S9(11)V99 COMP-3.
004300*----------------------------------------------------------------        TK0120
004400*   CASH-FLOW-FIELDS - FEEDS THE TIR/VAN WORK IN SIMCR2000        TK0120
004500*----------------------------------------------------------------        TK0120
004600        05  AMZ-CASH-FLOW-FIELDS.
004700            10  AMZ-CASH-FLOW              PIC S9(9)V99 COMP-3.
004800            10  AMZ-GRACE-PERIOD-FLAG      PIC X(1).             TK0114
004900                88  AMZ-IN-GRACE-PERIOD    VALUE 'Y'.            TK0114
005000        05  FILLER                         PIC X(22).
