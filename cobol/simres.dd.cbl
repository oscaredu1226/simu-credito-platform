000100******************************************************************
000200*                                                                *
000300*   simres-rec  --  simulation-result-out summary record         *
000400*   one occurrence per simulation, written by simcr2000 right    *
000500*   after the matching group of amz-rec detail records.          *
000600*   flat single-level layout, same shape as mbp.dd.cbl.          *
000700*                                                                *
000800*----------------------------------------------------------------
000900*  change log                                                    *
001000*----------------------------------------------------------------
001100*  03/14/91  rvs  original flat summary layout.                  *
001200*  09/02/91  rvs  added cok/van/tir fields, req tk-0120.          *
001300*----------------------------------------------------------------
001400    01  SIMRES-REC.
001500        05  simres-simulation-id           pic s9(9) comp-3.
001600        05  simres-monthly-payment         pic s9(9)v99 comp-3.
001700        05  simres-monthly-payment-r redefines
001800            simres-monthly-payment         pic x(6).
001900        05  simres-tcea                    pic s9(3)v99 comp-3.
002000        05  simres-cok                     pic s9(3)v9(4) comp-3.
002100        05  simres-van                     pic s9(11)v99 comp-3.
002200        05  simres-tir                     pic s9(3)v9(4) comp-3.
002300        05  simres-total-interest          pic s9(11)v99 comp-3.
002400        05  simres-total-capital-amort     pic s9(11)v99 comp-3.
002500        05  simres-total-desgravamen       pic s9(9)v99 comp-3.
002600        05  simres-total-risk-insurance    pic s9(9)v99 comp-3.
002700        05  simres-total-commissions       pic s9(9)v99 comp-3.
002800        05  simres-total-admin-expenses    pic s9(9)v99 comp-3.
002900        05  filler                         pic x(30).
