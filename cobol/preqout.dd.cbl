000100******************************************************************
000200*                                                                *
000300*   PQOUT-REC  --  PREQUAL-RESULT-OUT ELIGIBILITY RESULT RECORD  *
000400*   ONE OCCURRENCE PER PQIN-REC, SAME ORDER AS THE INPUT.        *
000500*   SIZED AND GROUPED LIKE THE SMALL MBU.DD.CBL LAYOUT.          *
000600*                                                                *
000700*----------------------------------------------------------------
000800*  CHANGE LOG                                                    *
000900*----------------------------------------------------------------
001000*  04/05/01  DAH  ORIGINAL LAYOUT FOR THE PREQUAL CHECK JOB.     *
001100*----------------------------------------------------------------
001200    01  PQOUT-REC.
001300        05  PQOUT-BBP-STATUS               PIC X(20).
001400            88  PQOUT-BBP-ELIGIBLE         VALUE 'ELIGIBLE            '.
001500        05  PQOUT-INTEGRATOR-STATUS        PIC X(20).
001600            88  PQOUT-INTEGRATOR-ELIGIBLE  VALUE 'ELIGIBLE            '.
001700        05  PQOUT-TECHO-PROPIO-STATUS      PIC X(20).
001800            88  PQOUT-TECHO-PROP-ELIGIBLE  VALUE 'ELIGIBLE            '.
001900        05  PQOUT-SUSTAINABLE-STATUS       PIC X(27).
002000        05  PQOUT-IS-ELIGIBLE              PIC X(1).
002100            88  PQOUT-ELIGIBLE-Y           VALUE 'Y'.
002200        05  FILLER                         PIC X(12).
