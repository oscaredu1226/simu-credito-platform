000100******************************************************************
000200*                                                                *
000300*   PQIN-REC  --  PREQUAL-INPUT ELIGIBILITY CHECK RECORD         *
000400*   ONE OCCURRENCE PER BONO/SUBSIDY PRE-QUALIFICATION CHECK.     *
000500*   SIZED AND GROUPED LIKE THE SMALL MBF.DD.CBL LAYOUT.          *
000600*                                                                *
000700*----------------------------------------------------------------
000800*  CHANGE LOG                                                    *
000900*----------------------------------------------------------------
001000*  04/05/01  DAH  ORIGINAL LAYOUT FOR THE PREQUAL CHECK JOB.     *
001100*----------------------------------------------------------------
001200    01  PQIN-REC.
001300        05  PQIN-MONTHLY-INCOME            PIC S9(9)V99 COMP-3.
001400        05  PQIN-FAMILY-NET-INCOME         PIC S9(9)V99 COMP-3.
001500        05  PQIN-AGE                       PIC 9(3).
001600        05  PQIN-AGE-R REDEFINES
001700            PQIN-AGE                       PIC XXX.
001800        05  PQIN-APPLIES-INTEGRATOR-BONUS  PIC X(1).
001900            88  PQIN-APPLIES-INTEGRATOR-Y  VALUE 'Y'.
002000        05  PQIN-OWNS-ANOTHER-PROPERTY     PIC X(1).
002100            88  PQIN-OWNS-ANOTHER-PROP-Y   VALUE 'Y'.
002200        05  PQIN-RECEIVED-PREV-SUPPORT     PIC X(1).
002300            88  PQIN-RECEIVED-PREV-SUPP-Y  VALUE 'Y'.
002400        05  FILLER                         PIC X(20).
